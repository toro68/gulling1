?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

000100
000110 IDENTIFICATION DIVISION.
000120
000130 PROGRAM-ID. GPSACT0O.
000140
000150 AUTHOR. K. LECHNER.
000160
000170 INSTALLATION. STRASSENMEISTEREI ALPENPASS - DV-ABTEILUNG.
000180
000190 DATE-WRITTEN. 1999-02-17.
000200
000210 DATE-COMPILED.
000220
000230 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH DER STRASSENMEISTEREI
000240     ALPENPASS - KEINE WEITERGABE AN DRITTE.
000250
000260
000270******************************************************************
000280* Letzte Aenderung :: 2000-02-22
000290* Letzte Version   :: A.02.02
000300* Kurzbeschreibung :: Flottenauswertung GPS-Ortung Winterdienst-
000310*     fahrzeuge (Anschlussjob zu WRDRSK0O, gleicher Bericht)
000320* Auftrag          :: WRD-0011
000330*
000340* Aenderungen (bei neuer Version Tabelle unten fortschreiben)
000350*----------------------------------------------------------------*
000360* Vers.   | Datum      | von | Kommentar                         *
000370*---------|------------|-----|-----------------------------------*
000380*A.00.00  | 1999-02-17 | kl  | Neuerstellung lt. Pflichtenheft
000390*         |            |     | WRD-0011
000400*A.01.00  | 1999-05-04 | kl  | Periodengrenzen ueber Parameterdat
000410*         |            |     | ei PERIODPMI statt Festwerte im Pg
000420*A.02.00  | 1999-11-22 | kl  | Jahr-2000 Pruefung durchgefuehrt:
000430*         |            |     | Datumsfelder sind 4-stellig
000440*         |            |     | (JJJJMMTT), keine Aenderung noetig
000441*A.02.01  | 2000-01-17 | brg | GO TO xxx-99 durch EXIT SECTION
000442*         |            |     | ersetzt (Hausstandard, Pruefung
000443*         |            |     | aus Code-Review)
000444*A.02.02  | 2000-02-22 | brg | ungenutztes D-NUM2 (DISPLAY-
000445*         |            |     | FELDER) entfernt, Pruefung aus
000446*         |            |     | Code-Review
000450*----------------------------------------------------------------*
000460*
000470* Programmbeschreibung
000480* --------------------
000490*
000500* Liest die unsortiert angelieferten GPS-Meldesaetze der Winter-
000510* dienstfahrzeuge (Datei GPSPINGI) und ermittelt je Fahrzeug die
000520* juengste Meldung innerhalb der im ersten Satz der Datei
000530* PERIODPMI vorgegebenen Periode. Die Zuordnung "letzte Meldung
000540* je Fahrzeug" erfolgt ueber eine im Arbeitsspeicher gehaltene,
000550* nach Kennzeichen aufsteigend sortierte Tabelle (binaere Suche,
000560* C1XX-Sektionen). Der Bericht wird an den von WRDRSK0O bereits
000570* geschriebenen Bericht (Datei ALERTRPT) angehaengt (OPEN EXTEND).
000580*
000590******************************************************************
000600
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SPECIAL-NAMES.
000640     SWITCH-15 IS ANZEIGE-VERSION
000650         ON STATUS IS SHOW-VERSION
000660     CLASS ALPHNUM IS "0123456789"
000670                      "abcdefghijklmnopqrstuvwxyz"
000680                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000690                      " .,;-_!$%&/=*+".
000710
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     SELECT GPSPING-IN   ASSIGN TO GPSPINGI
000750         ORGANIZATION IS SEQUENTIAL
000760         ACCESS MODE IS SEQUENTIAL
000770         FILE STATUS IS GPSPING-STATUS.
000780
000790     SELECT PERIODPM-IN  ASSIGN TO PERIODPMI
000800         ORGANIZATION IS SEQUENTIAL
000810         ACCESS MODE IS SEQUENTIAL
000820         FILE STATUS IS PERIODPM-STATUS.
000830
000840     SELECT ALERTRPT     ASSIGN TO ALERTRPT
000850         ORGANIZATION IS LINE SEQUENTIAL
000860         ACCESS MODE IS SEQUENTIAL
000870         FILE STATUS IS ALERTRPT-STATUS.
000880
000890 DATA DIVISION.
000900 FILE SECTION.
000910
000920 FD  GPSPING-IN
000930     RECORDING MODE IS F
000940     LABEL RECORDS ARE STANDARD
000950     RECORD CONTAINS 30 CHARACTERS
000960     BLOCK CONTAINS 0 RECORDS
000970     DATA RECORD IS GPS-PING-RECORD.
000980     COPY GPSPGRC OF "=WXLIB".
000990
001000 FD  PERIODPM-IN
001010     RECORDING MODE IS F
001020     LABEL RECORDS ARE STANDARD
001030     RECORD CONTAINS 30 CHARACTERS
001040     BLOCK CONTAINS 0 RECORDS
001050     DATA RECORD IS PERIOD-PARM-RECORD.
001060     COPY PMPRDRC OF "=WXLIB".
001070
001080 FD  ALERTRPT
001090     RECORDING MODE IS F
001100     LABEL RECORDS ARE OMITTED
001110     RECORD CONTAINS 80 CHARACTERS
001120     DATA RECORD IS ALERT-LINE.
001130 01  ALERT-LINE                 PIC X(80).
001140
001150 WORKING-STORAGE SECTION.
001160*----------------------------------------------------------------*
001170* Comp-Felder: Praefix Cn - Zaehler, Indizes, Subskripte fuer die
001180* sortierte Fahrzeugtabelle und die binaere Suche
001190*----------------------------------------------------------------*
001200 01          COMP-FELDER.
001210     05      C4-VEH-COUNT        PIC S9(04) COMP VALUE ZERO.
001220     05      C4-LO               PIC S9(04) COMP.
001230     05      C4-HI               PIC S9(04) COMP.
001240     05      C4-MID              PIC S9(04) COMP.
001250     05      C4-INS-POS          PIC S9(04) COMP.
001260     05      C4-SHIFT-IX         PIC S9(04) COMP.
001270     05      C4-PRINT-IX         PIC S9(04) COMP.
001280     05      C4-ACTIVE-COUNT     PIC S9(04) COMP VALUE ZERO.
001290     05      FILLER              PIC X(02).
001300
001310*----------------------------------------------------------------*
001320* Display-Felder: Praefix D - fuer Report-Edit
001330*----------------------------------------------------------------*
001340 01          DISPLAY-FELDER.
001350     05      D-NUM4              PIC  9(04).
001370     05      FILLER              PIC X(02).
001380
001390*----------------------------------------------------------------*
001400* Felder mit konstantem Inhalt: Praefix K
001410*----------------------------------------------------------------*
001420 01          KONSTANTE-FELDER.
001430     05      K-MODUL             PIC X(08) VALUE "GPSACT0O".
001440     05      K-VEH-TAB-MAX       PIC S9(04) COMP VALUE 500.
001450     05      K-NO-PERIOD-LO      PIC 9(08) VALUE 00010101.
001460     05      K-NO-PERIOD-HI      PIC 9(08) VALUE 99991231.
001470     05      FILLER              PIC X(02).
001480
001490*----------------------------------------------------------------*
001500* Conditional-Felder - Dateistatus je Datei, Kennzeichen
001510*----------------------------------------------------------------*
001520 01          SCHALTER.
001530     05      GPSPING-STATUS      PIC X(02) VALUE SPACES.
001540     05      GPSPING-STAT-R REDEFINES GPSPING-STATUS.
001550         10  GPSPING-STATUS1     PIC X.
001560             88  GPSPING-OK                VALUE "0".
001570             88  GPSPING-EOF               VALUE "1".
001580         10  FILLER              PIC X.
001590
001600     05      PERIODPM-STATUS     PIC X(02) VALUE SPACES.
001610     05      PERIODPM-STAT-R REDEFINES PERIODPM-STATUS.
001620         10  PERIODPM-STATUS1    PIC X.
001630             88  PERIODPM-OK               VALUE "0".
001640             88  PERIODPM-EOF              VALUE "1".
001650         10  FILLER              PIC X.
001660
001670     05      ALERTRPT-STATUS     PIC X(02) VALUE SPACES.
001680     05      ALERTRPT-STAT-R REDEFINES ALERTRPT-STATUS.
001690         10  ALERTRPT-STATUS1    PIC X.
001700             88  ALERTRPT-OK               VALUE "0".
001710         10  FILLER              PIC X.
001720
001730     05      PRG-STATUS          PIC 9.
001740         88  PRG-OK                        VALUE ZERO.
001750         88  PRG-ABBRUCH                   VALUE 1.
001760
001770     05      WK-HAVE-PERIOD      PIC X     VALUE "N".
001780         88  WK-GOT-PERIOD                 VALUE "J".
001790
001800     05      WK-VEH-FOUND        PIC X     VALUE "N".
001810         88  WK-FOUND                      VALUE "J".
001820
001830     05      WK-IN-PERIOD        PIC X     VALUE "N".
001840         88  WK-INSIDE-PERIOD              VALUE "J".
001850
001860*----------------------------------------------------------------*
001870* Periodengrenzen - Satz 1 der Datei PERIODPMI, sonst Fest-
001880* grenzen K-NO-PERIOD-LO/HI (volle Datei)
001890*----------------------------------------------------------------*
001900 01          WS-PERIODE.
001910     05      W-PERIOD-START      PIC 9(08) VALUE ZERO.
001920     05      W-PERIOD-END        PIC 9(08) VALUE ZERO.
001930     05      FILLER              PIC X(04).
001940
001950*----------------------------------------------------------------*
001960* Arbeitsfelder je GPS-Meldesatz
001970*----------------------------------------------------------------*
001980 01          WS-CURRENT-PING.
001990     05      W-VEHICLE-ID        PIC X(08).
002000     05      W-PING-DATE         PIC 9(08).
002010     05      W-PING-TIME         PIC 9(06).
002020     05      FILLER              PIC X(04).
002030
002040*----------------------------------------------------------------*
002050* Fahrzeugtabelle - aufsteigend sortiert nach VT-VEHICLE-ID,
002060* binaere Suche ueber C100-FIND-VEHICLE / Einfuegen ueber
002070* C110-INSERT-VEHICLE. Bewusst klein gehalten (Flotte
002080* Alpenpass rd. 40 Fahrzeuge) - Erweiterung siehe K-VEH-TAB-MAX.
002090*----------------------------------------------------------------*
002100 01          WS-VEH-TABELLE.
002110     05      VT-ENTRY OCCURS 500 TIMES.
002120         10  VT-VEHICLE-ID       PIC X(08).
002130         10  VT-LAST-DATE        PIC 9(08).
002140         10  VT-LAST-TIME        PIC 9(06).
002150         10  FILLER              PIC X(04).
002160
002170*----------------------------------------------------------------*
002180* sonstige Arbeitsfelder
002190*----------------------------------------------------------------*
002200 01          WORK-FELDER.
002210     05      W-DUMMY             PIC X(02).
002220     05      FILLER              PIC X(02).
002230 01          ZEILE               PIC X(80).
002240
002250*----------------------------------------------------------------*
002260* Datum/Zeit-Edit fuer die Fahrzeugzeile (VT-LAST-DATE/-TIME auf
002270* druckbares Format umsetzen) - Aufspaltung ueber REDEFINES wie in
002280* WXOBSRC, Trennzeichen ueber getrennte Edit-Gruppe mit MOVE
002290*----------------------------------------------------------------*
002300 01          WS-DE-DATE-8        PIC 9(08).
002310 01          WS-DE-DATE-R REDEFINES WS-DE-DATE-8.
002320     05      WS-DE-RAW-YEAR      PIC 9(04).
002330     05      WS-DE-RAW-MONTH     PIC 9(02).
002340     05      WS-DE-RAW-DAY       PIC 9(02).
002350 01          WS-DE-TIME-6        PIC 9(06).
002360 01          WS-DE-TIME-R REDEFINES WS-DE-TIME-6.
002370     05      WS-DE-RAW-HH        PIC 9(02).
002380     05      WS-DE-RAW-MI        PIC 9(02).
002390     05      WS-DE-RAW-SS        PIC 9(02).
002400 01          WS-DATE-EDIT.
002410     05      WS-DE-YEAR          PIC 9(04).
002420     05      WS-DE-DASH1         PIC X     VALUE "-".
002430     05      WS-DE-MONTH         PIC 9(02).
002440     05      WS-DE-DASH2         PIC X     VALUE "-".
002450     05      WS-DE-DAY           PIC 9(02).
002460     05      FILLER              PIC X(02).
002470 01          WS-TIME-EDIT.
002480     05      WS-DE-HH            PIC 9(02).
002490     05      WS-DE-COLON1        PIC X     VALUE ":".
002500     05      WS-DE-MI            PIC 9(02).
002510     05      WS-DE-COLON2        PIC X     VALUE ":".
002520     05      WS-DE-SS            PIC 9(02).
002530     05      FILLER              PIC X(02).
002540
002550 PROCEDURE DIVISION.
002560*
002570******************************************************************
002580* Steuerungs-Section
002590******************************************************************
002600 A100-STEUERUNG SECTION.
002610 A100-00.
002620     IF  SHOW-VERSION
002630         DISPLAY K-MODUL " - GPS-FLOTTENAUSWERTUNG WINTERDIENST"
002640         STOP RUN
002650     END-IF
002660
002670     PERFORM B000-VORLAUF
002680     IF  PRG-ABBRUCH
002690         CONTINUE
002700     ELSE
002710         PERFORM B100-VERARBEITUNG
002720         PERFORM B090-ENDE
002730     END-IF
002740     STOP RUN
002750     .
002760 A100-99.
002770     EXIT.
002780
002790******************************************************************
002800* Vorlauf - Dateien oeffnen, Periodengrenzen lesen
002810******************************************************************
002820 B000-VORLAUF SECTION.
002830 B000-00.
002840     INITIALIZE SCHALTER
002850     INITIALIZE COMP-FELDER
002860     MOVE K-NO-PERIOD-LO          TO W-PERIOD-START
002870     MOVE K-NO-PERIOD-HI          TO W-PERIOD-END
002880
002890     OPEN INPUT  GPSPING-IN
002900     IF  NOT GPSPING-OK
002910         DISPLAY K-MODUL " - OPEN GPSPINGI FEHLGESCHLAGEN,"
002920                 " STATUS " GPSPING-STATUS
002930         SET PRG-ABBRUCH TO TRUE
002940         EXIT SECTION
002950     END-IF
002960
002970     OPEN INPUT  PERIODPM-IN
002980     IF  PERIODPM-OK
002990         READ PERIODPM-IN
003000             AT END
003010                 SET PERIODPM-EOF TO TRUE
003020             NOT AT END
003030                 MOVE PM-START-DATE  TO W-PERIOD-START
003040                 MOVE PM-END-DATE    TO W-PERIOD-END
003050                 SET WK-GOT-PERIOD   TO TRUE
003060         END-READ
003070         CLOSE PERIODPM-IN
003080     END-IF
003090
003100     OPEN EXTEND ALERTRPT
003110     IF  NOT ALERTRPT-OK
003120         DISPLAY K-MODUL " - OPEN ALERTRPT FEHLGESCHLAGEN,"
003130                 " STATUS " ALERTRPT-STATUS
003140         SET PRG-ABBRUCH TO TRUE
003150         EXIT SECTION
003160     END-IF
003170     .
003180 B000-99.
003190     EXIT.
003200
003210******************************************************************
003220* Nachlauf - Berichtsausgabe, Dateien schliessen
003230******************************************************************
003240 B090-ENDE SECTION.
003250 B090-00.
003260     PERFORM P100-WRITE-REPORT
003270
003280     IF  GPSPING-OK OR GPSPING-EOF
003290         CLOSE GPSPING-IN
003300     END-IF
003310     IF  ALERTRPT-OK
003320         CLOSE ALERTRPT
003330     END-IF
003340     .
003350 B090-99.
003360     EXIT.
003370
003380******************************************************************
003390* Hauptverarbeitung - liest/verarbeitet bis Dateiende GPSPINGI
003400******************************************************************
003410 B100-VERARBEITUNG SECTION.
003420 B100-00.
003430     PERFORM B200-READ-PING
003440     PERFORM B210-PROCESS-ONE UNTIL GPSPING-EOF
003450     .
003460 B100-99.
003470     EXIT.
003480
003490******************************************************************
003500* Lesen eines GPS-Meldesatzes
003510******************************************************************
003520 B200-READ-PING SECTION.
003530 B200-00.
003540     READ GPSPING-IN
003550         AT END
003560             SET GPSPING-EOF TO TRUE
003570     END-READ
003580     .
003590 B200-99.
003600     EXIT.
003610
003620******************************************************************
003630* Verarbeitung eines GPS-Meldesatzes: Periodenfilter, Tabellen-
003640* pflege (Suchen/Aktualisieren oder Einfuegen), Folgesatz lesen
003650******************************************************************
003660 B210-PROCESS-ONE SECTION.
003670 B210-00.
003680     MOVE GP-VEHICLE-ID          TO W-VEHICLE-ID
003690     MOVE GP-PING-DATE           TO W-PING-DATE
003700     MOVE GP-PING-TIME           TO W-PING-TIME
003710
003720     PERFORM C190-CHECK-PERIOD
003730
003740     IF  WK-INSIDE-PERIOD
003750         PERFORM C100-FIND-VEHICLE
003760         IF  WK-FOUND
003770             PERFORM C120-UPDATE-VEHICLE
003780         ELSE
003790             PERFORM C110-INSERT-VEHICLE
003800         END-IF
003810     END-IF
003820
003830     PERFORM B200-READ-PING
003840     .
003850 B210-99.
003860     EXIT.
003870
003880******************************************************************
003890* U9 - Periodenfilter: Meldedatum muss innerhalb der Periode
003900* liegen (beide Grenzen eingeschlossen)
003910******************************************************************
003920 C190-CHECK-PERIOD SECTION.
003930 C190-00.
003940     SET WK-IN-PERIOD TO FALSE
003950     IF  W-PING-DATE >= W-PERIOD-START AND
003960         W-PING-DATE <= W-PERIOD-END
003970         SET WK-INSIDE-PERIOD TO TRUE
003980     END-IF
003990     .
004000 C190-99.
004010     EXIT.
004020
004030******************************************************************
004040* Binaere Suche nach W-VEHICLE-ID in der sortierten Tabelle
004050* WS-VEH-TABELLE (C4-VEH-COUNT Eintraege). Liefert WK-VEH-FOUND
004060* und bei Erfolg den Index in C4-MID, sonst die Einfuegestelle
004070* in C4-INS-POS.
004080******************************************************************
004090 C100-FIND-VEHICLE SECTION.
004100 C100-00.
004110     SET WK-VEH-FOUND TO FALSE
004120     MOVE 1                      TO C4-LO
004130     MOVE C4-VEH-COUNT           TO C4-HI
004140     MOVE C4-VEH-COUNT           TO C4-INS-POS
004150     ADD 1                       TO C4-INS-POS
004160
004170     PERFORM C105-BSEARCH-STEP UNTIL C4-LO > C4-HI
004180                                   OR WK-FOUND
004190     .
004200 C100-99.
004210     EXIT.
004220
004230******************************************************************
004240* Ein Schritt der binaeren Suche (aus C100 per PERFORM UNTIL
004250* aufgerufen)
004260******************************************************************
004270 C105-BSEARCH-STEP SECTION.
004280 C105-00.
004290     COMPUTE C4-MID = (C4-LO + C4-HI) / 2
004300
004310     IF  W-VEHICLE-ID = VT-VEHICLE-ID(C4-MID)
004320         SET WK-FOUND TO TRUE
004330     ELSE
004340         IF  W-VEHICLE-ID < VT-VEHICLE-ID(C4-MID)
004350             MOVE C4-MID          TO C4-INS-POS
004360             COMPUTE C4-HI = C4-MID - 1
004370         ELSE
004380             COMPUTE C4-LO = C4-MID + 1
004390         END-IF
004400     END-IF
004410     .
004420 C105-99.
004430     EXIT.
004440
004450******************************************************************
004460* gefundenen Tabelleneintrag auf die juengste Meldung fort-
004470* schreiben (Datum, bei Gleichstand Uhrzeit)
004480******************************************************************
004490 C120-UPDATE-VEHICLE SECTION.
004500 C120-00.
004510     IF  W-PING-DATE > VT-LAST-DATE(C4-MID)
004520         MOVE W-PING-DATE         TO VT-LAST-DATE(C4-MID)
004530         MOVE W-PING-TIME         TO VT-LAST-TIME(C4-MID)
004540     ELSE
004550         IF  W-PING-DATE = VT-LAST-DATE(C4-MID) AND
004560             W-PING-TIME > VT-LAST-TIME(C4-MID)
004570             MOVE W-PING-TIME     TO VT-LAST-TIME(C4-MID)
004580         END-IF
004590     END-IF
004600     .
004610 C120-99.
004620     EXIT.
004630
004640******************************************************************
004650* neues Fahrzeug an der Einfuegestelle C4-INS-POS einfuegen -
004660* Tabelle um eine Position nach hinten schieben, damit die
004670* Sortierreihenfolge (aufsteigend) erhalten bleibt
004680******************************************************************
004690 C110-INSERT-VEHICLE SECTION.
004700 C110-00.
004710     IF  C4-VEH-COUNT >= K-VEH-TAB-MAX
004720         DISPLAY K-MODUL " - FAHRZEUGTABELLE VOLL, SATZ"
004730                 " UEBERSPRUNGEN: " W-VEHICLE-ID
004740         EXIT SECTION
004750     END-IF
004760
004770     MOVE C4-VEH-COUNT           TO C4-SHIFT-IX
004780     PERFORM C115-SHIFT-UP UNTIL C4-SHIFT-IX < C4-INS-POS
004790
004800     MOVE W-VEHICLE-ID           TO VT-VEHICLE-ID(C4-INS-POS)
004810     MOVE W-PING-DATE            TO VT-LAST-DATE(C4-INS-POS)
004820     MOVE W-PING-TIME            TO VT-LAST-TIME(C4-INS-POS)
004830     ADD 1                       TO C4-VEH-COUNT
004840     .
004850 C110-99.
004860     EXIT.
004870
004880******************************************************************
004890* einen Tabellenplatz nach hinten verschieben (von C110 aus per
004900* PERFORM UNTIL absteigend durchlaufen)
004910******************************************************************
004920 C115-SHIFT-UP SECTION.
004930 C115-00.
004940     MOVE VT-VEHICLE-ID(C4-SHIFT-IX)
004950                            TO VT-VEHICLE-ID(C4-SHIFT-IX + 1)
004960     MOVE VT-LAST-DATE(C4-SHIFT-IX)
004970                            TO VT-LAST-DATE(C4-SHIFT-IX + 1)
004980     MOVE VT-LAST-TIME(C4-SHIFT-IX)
004990                            TO VT-LAST-TIME(C4-SHIFT-IX + 1)
005000     COMPUTE C4-SHIFT-IX = C4-SHIFT-IX - 1
005010     .
005020 C115-99.
005030     EXIT.
005040
005050******************************************************************
005060* U9 - Berichtsabschnitt GPS-Fahrzeugaktivitaet anhaengen
005070* (Fortsetzung des von WRDRSK0O begonnenen ALERTRPT)
005080******************************************************************
005090 P100-WRITE-REPORT SECTION.
005100 P100-00.
005110     MOVE ZERO                    TO C4-ACTIVE-COUNT
005120     MOVE SPACES                  TO ALERT-LINE
005130     WRITE ALERT-LINE
005140     PERFORM Z999-CHECK-WRITE
005150
005160     MOVE "GPS VEHICLE ACTIVITY"  TO ALERT-LINE
005170     WRITE ALERT-LINE
005180     PERFORM Z999-CHECK-WRITE
005190
005200     MOVE 1                       TO C4-PRINT-IX
005210     PERFORM P110-PRINT-VEHICLE UNTIL C4-PRINT-IX > C4-VEH-COUNT
005220
005230     MOVE C4-ACTIVE-COUNT         TO D-NUM4
005240     MOVE SPACES                  TO ALERT-LINE
005250     STRING "  ACTIVE VEHICLES: " D-NUM4
005260             DELIMITED BY SIZE INTO ALERT-LINE
005270     END-STRING
005280     WRITE ALERT-LINE
005290     PERFORM Z999-CHECK-WRITE
005300     .
005310 P100-99.
005320     EXIT.
005330
005340******************************************************************
005350* eine Zeile der Fahrzeugaktivitaet schreiben (von P100 aus per
005360* PERFORM UNTIL ueber die Tabelle durchlaufen, bereits sortiert)
005370******************************************************************
005380 P110-PRINT-VEHICLE SECTION.
005390 P110-00.
005400     ADD 1                        TO C4-ACTIVE-COUNT
005410
005420     MOVE VT-LAST-DATE(C4-PRINT-IX) TO WS-DE-DATE-8
005430     MOVE WS-DE-RAW-YEAR          TO WS-DE-YEAR
005440     MOVE WS-DE-RAW-MONTH         TO WS-DE-MONTH
005450     MOVE WS-DE-RAW-DAY           TO WS-DE-DAY
005460
005470     MOVE VT-LAST-TIME(C4-PRINT-IX) TO WS-DE-TIME-6
005480     MOVE WS-DE-RAW-HH            TO WS-DE-HH
005490     MOVE WS-DE-RAW-MI            TO WS-DE-MI
005500     MOVE WS-DE-RAW-SS            TO WS-DE-SS
005510
005520     MOVE SPACES                  TO ALERT-LINE
005530     STRING "  " VT-VEHICLE-ID(C4-PRINT-IX)
005540             "  LAST ACTIVE " WS-DE-YEAR WS-DE-DASH1
005550             WS-DE-MONTH WS-DE-DASH2 WS-DE-DAY " "
005560             WS-DE-HH WS-DE-COLON1 WS-DE-MI WS-DE-COLON2
005570             WS-DE-SS
005580             DELIMITED BY SIZE INTO ALERT-LINE
005590     END-STRING
005600     WRITE ALERT-LINE
005610     PERFORM Z999-CHECK-WRITE
005620
005630     ADD 1                        TO C4-PRINT-IX
005640     .
005650 P110-99.
005660     EXIT.
005670
005680******************************************************************
005690* Fehlerbehandlung Schreibfehler ALERTRPT
005700******************************************************************
005710 Z999-CHECK-WRITE SECTION.
005720 Z999-00.
005730     IF  NOT ALERTRPT-OK
005740         DISPLAY K-MODUL " - WRITE ALERTRPT FEHLGESCHLAGEN,"
005750                 " STATUS " ALERTRPT-STATUS
005760     END-IF
005770     .
005780 Z999-99.
005790     EXIT.
005800*ENDE Source-Programm GPSACT0O
