000100*****************************************************************
000110* Copybook        :: RISKDRC
000120* Letzte Aenderung :: 1997-12-01
000130* Letzte Version   :: A.01.00
000140* Kurzbeschreibung :: Satzbild Risiko-Detailsatz (Ausgabedatei)
000150* Auftrag          :: WRD-0007
000160*
000170* Aenderungen
000180*----------------------------------------------------------------*
000190* Vers.   | Datum      | von | Kommentar                         *
000200*---------|------------|-----|-----------------------------------*
000210*A.00.00  | 1987-10-09 | hrm | Neuerstellung
000220*A.01.00  | 1997-12-01 | brg | ROAD-RISK von 9V99 auf 9V999
000230*         |            |     | erweitert (3. Nachkommastelle noeti
000240*         |            |     | fuer gewichteten Gesamt-Index)
000250*----------------------------------------------------------------*
000260*
000270* Satzbeschreibung
000280* ----------------
000290* Ein Satz je gelesenem Wetter-Stundensatz, unabhaengig davon ob
000300* der Eingangssatz die Plausibilitaetspruefung bestanden hat. Bei
000310* fehlgeschlagener Pruefung (VALID-FLAG = "E") sind alle
000320* Risikofelder auf Null gestellt.
000330*
000340* Satzlaenge FEST 40 Byte.
000350*
000360******************************************************************
000370 01  RISK-DETAIL-RECORD.
000380*--------------------------------------------------------------*
000390*    Schluessel - Uebernahme aus dem Wettersatz
000400*--------------------------------------------------------------*
000410     05  RD-OBS-DATE             PIC 9(08).
000420     05  RD-OBS-HOUR             PIC 9(02).
000430*--------------------------------------------------------------*
000440*    Schneeverwehung - siehe Abschnitt U2/U3 der Risikologik
000450*--------------------------------------------------------------*
000460     05  RD-DRIFT-PTS            PIC 9(03).
000470*           Punktemodell 0 - 100
000480     05  RD-DRIFT-SCORE          PIC 9V99.
000490*           gewichtetes Faktorenmodell 0,00 - 1,00
000500*--------------------------------------------------------------*
000510*    Glaette - siehe Abschnitt U4/U5 der Risikologik
000520*--------------------------------------------------------------*
000530     05  RD-ICE-PTS              PIC 9(03).
000540*           Punktemodell 0 - 100
000550*--------------------------------------------------------------*
000560*    Gesamt-Strassenzustandsindex - siehe Abschnitt U7
000570*--------------------------------------------------------------*
000580     05  RD-ROAD-RISK            PIC 9V999.
000590*           gewichteter Gesamtindex 0,000 - 1,000
000600*--------------------------------------------------------------*
000610*    Niederschlagsart - siehe Abschnitt U6
000620*--------------------------------------------------------------*
000630     05  RD-PRECIP-TYPE          PIC X(05).
000640*           NONE / SNOW / SLEET / RAIN
000650*--------------------------------------------------------------*
000660*    Kennzeichen Satz gueltig / ungueltig
000670*--------------------------------------------------------------*
000680     05  RD-VALID-FLAG           PIC X(01).
000690         88  RD-VALID                    VALUE "V".
000700         88  RD-INVALID                  VALUE "E".
000710*--------------------------------------------------------------*
000720*    Reserve - Auffuellung auf feste Satzlaenge 40
000730*--------------------------------------------------------------*
000740     05  FILLER                  PIC X(11).
