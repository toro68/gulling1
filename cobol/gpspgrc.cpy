000100*****************************************************************
000110* Copybook        :: GPSPGRC
000120* Letzte Aenderung :: 1999-02-17
000130* Letzte Version   :: A.00.00
000140* Kurzbeschreibung :: Satzbild GPS-Meldesatz Fahrzeugflotte
000150* Auftrag          :: WRD-0011
000160*
000170* Aenderungen
000180*----------------------------------------------------------------*
000190* Vers.   | Datum      | von | Kommentar                         *
000200*---------|------------|-----|-----------------------------------*
000210*A.00.00  | 1999-02-17 | kl  | Neuerstellung fuer Flottenauswertun
000220*         |            |     | Winterdienst (Raeumfahrzeuge)
000230*----------------------------------------------------------------*
000240*
000250* Satzbeschreibung
000260* ----------------
000270* Ein Satz je GPS-Meldung eines Winterdienst-Fahrzeugs. Die Datei
000280* ist NICHT nach Fahrzeug oder Zeit sortiert angeliefert; die
000290* Zuordnung "letzte Meldung je Fahrzeug" erfolgt im Programm ueber
000300* eine im Speicher gehaltene, sortierte Tabelle (siehe C1XX-Sektio
000310* in GPSACT0O).
000320*
000330* Satzlaenge FEST 30 Byte.
000340*
000350******************************************************************
000360 01  GPS-PING-RECORD.
000370     05  GP-VEHICLE-ID           PIC X(08).
000380*           Fahrzeug-Kennzeichen / Flottennummer
000390     05  GP-PING-DATE            PIC 9(08).
000400*           Meldedatum JJJJMMTT
000410     05  GP-PING-TIME            PIC 9(06).
000420*           Meldezeit HHMMSS
000430     05  FILLER                  PIC X(08).
