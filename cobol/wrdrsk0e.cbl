?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

000100
000110 IDENTIFICATION DIVISION.
000120
000130 PROGRAM-ID. WRDRSK0O.
000140
000150 AUTHOR. H. REMMERS.
000160
000170 INSTALLATION. STRASSENMEISTEREI ALPENPASS - DV-ABTEILUNG.
000180
000190 DATE-WRITTEN. 1987-10-02.
000200
000210 DATE-COMPILED.
000220
000230 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH DER STRASSENMEISTEREI
000240     ALPENPASS - KEINE WEITERGABE AN DRITTE.
000250
000260
000270*****************************************************************
000280* Letzte Aenderung :: 2000-02-22
000290* Letzte Version   :: B.03.03
000300* Kurzbeschreibung :: Stuendliches Risiko-Batch Winterdienst
000310*                     (Schneeverwehung / Glaette /
000320*     Strassenzustand)
000330* Auftrag          :: WRD-0007
000340*
000350* Aenderungen (bei neuer Version Tabelle unten fortschreiben)
000360*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000370*----------------------------------------------------------------*
000380* Vers. | Datum    | von | Kommentar                             *
000390*-------|----------|-----|---------------------------------------*
000400*A.00.00|1987-10-02| hrm | Neuerstellung lt. Pflichtenheft WRD-01
000410*A.01.00|1988-01-19| hrm | Glaette-Punktemodell (C230) ergaenzt
000420*A.02.00|1989-11-27| brg | Niederschlagsart (C240) ergaenzt
000430*A.03.00|1991-03-04| hrm | Periodenauswertung Wintermonate (C600)
000440*A.04.00|1992-09-15| brg | 3-Std-Niederschlagssumme auf Fenster 3
000450*       |          |     | mit Mindestens-1-Messwert umgestellt
000460*A.05.00|1994-02-11| hrm | Gewichteter Schneeverwehungs-Score
000470*     (C220)
000480*       |          |     | gemaess neuem Modell Fa. Kaltenbrunner
000490*A.06.00|1995-06-30| brg | Strassenzustandsindex (C250) neu
000500*       |          |     | aufgenommen, 4 Teilrisiken gewichtet
000510*A.07.00|1996-09-19| kl  | Vorzeichen Temperaturfelder auf
000520*       |          |     | SIGN LEADING SEPARATE umgestellt
000530*B.00.00|1997-12-01| brg | ROAD-RISK auf 9V999 erweitert (siehe
000540*       |          |     | RISKDRC Vers. A.01.00)
000550*B.01.00|1998-04-03| brg | Glaette-Kriterium (C610) scharf
000560*     gestellt:
000570*       |          |     | alle 5 Bedingungen muessen erfuellt
000580*     sein
000590*B.02.00|1998-11-09| kl  | Jahr-2000 Pruefung durchgefuehrt: alle
000600*       |          |     | Datumsfelder sind 4-stellig (JJJJMMTT),
000610*       |          |     | keine Aenderung erforderlich
000611*B.03.00|1999-01-25| brg | D-EDIT-TEMP/D-EDIT-UNSIGN1 (P140) zu
000612*       |          |     | schmal - Messwerte liefen ueber,
000613*       |          |     | Felder verbreitert auf 9(04)
000614*B.03.01|1999-02-08| brg | GO TO xxx-99 durch EXIT SECTION
000615*       |          |     | ersetzt (Hausstandard, Pruefung aus
000616*       |          |     | Code-Review)
000617*B.03.02|2000-01-10| kl  | Jahreswechsel 1999/2000 ueberwacht -
000618*       |          |     | WX-OBS-YEAR lief im Echtbetrieb auf
000619*       |          |     | 2000 um, keine Korrektur noetig
000621*B.03.03|2000-02-22| brg | P130: HIGH-RISK HOURS lief ueber
000622*       |          |     | D-EDIT-PTS (3-stellig), Zaehler ab
000623*       |          |     | 1000 abgeschnitten - jetzt auf
000624*       |          |     | D-NUM4 umgestellt; ungenutzte
000625*       |          |     | D-NUM2/D-NUM3 entfernt
000720*----------------------------------------------------------------*
000730*
000740* Programmbeschreibung
000750* --------------------
000760*
000770* Liest die stuendlichen Messsaetze der Wetterstation Passhoehe
000780* (Datei WXOBSIN), prueft jeden Satz auf Plausibilitaet (C100),
000790* ermittelt je gueltigem Satz die Ableitungswerte Schneehoehen-
000800* aenderung und 3-Std-Niederschlagssumme (C200), berechnet je
000810* Stunde die Risikokennzahlen Schneeverwehung (C210/C220), Glaette
000820* (C230), Niederschlagsart (C240) und den gewichteten Gesamt-
000830* Strassenzustandsindex (C250), schreibt je gelesenem Satz einen
000840* Detailsatz (Datei RISKOUT) und kumuliert die Periodenauswertung
000850* ueber die Wintermonate (November bis April). Am Dateiende wird
000860* der Bericht (Datei ALERTRPT) mit Periodenuebersicht und den
000870* aktuellen Alarmen (Schneeverwehung/Glaette, C600-C620) erstellt.
000880*
000890******************************************************************
000900
000910 ENVIRONMENT DIVISION.
000920 CONFIGURATION SECTION.
000930 SPECIAL-NAMES.
000940     SWITCH-15 IS ANZEIGE-VERSION
000950         ON STATUS IS SHOW-VERSION
000960     CLASS ALPHNUM IS "0123456789"
000970                      "abcdefghijklmnopqrstuvwxyz"
000980                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000990                      " .,;-_!$%&/=*+".
001010
001020 INPUT-OUTPUT SECTION.
001030 FILE-CONTROL.
001040     SELECT WXOBS-IN    ASSIGN TO WXOBSIN
001050         ORGANIZATION IS SEQUENTIAL
001060         ACCESS MODE IS SEQUENTIAL
001070         FILE STATUS IS WXOBS-STATUS.
001080
001090     SELECT RISKOUT      ASSIGN TO RISKOUT
001100         ORGANIZATION IS SEQUENTIAL
001110         ACCESS MODE IS SEQUENTIAL
001120         FILE STATUS IS RISKOUT-STATUS.
001130
001140     SELECT ALERTRPT      ASSIGN TO ALERTRPT
001150         ORGANIZATION IS LINE SEQUENTIAL
001160         ACCESS MODE IS SEQUENTIAL
001170         FILE STATUS IS ALERTRPT-STATUS.
001180
001190 DATA DIVISION.
001200 FILE SECTION.
001210
001220 FD  WXOBS-IN
001230     RECORDING MODE IS F
001240     LABEL RECORDS ARE STANDARD
001250     RECORD CONTAINS 60 CHARACTERS
001260     BLOCK CONTAINS 0 RECORDS
001270     DATA RECORD IS WX-OBS-RECORD.
001280     COPY WXOBSRC OF "=WXLIB".
001290
001300 FD  RISKOUT
001310     RECORDING MODE IS F
001320     LABEL RECORDS ARE STANDARD
001330     RECORD CONTAINS 40 CHARACTERS
001340     BLOCK CONTAINS 0 RECORDS
001350     DATA RECORD IS RISK-DETAIL-RECORD.
001360     COPY RISKDRC OF "=WXLIB".
001370
001380 FD  ALERTRPT
001390     RECORDING MODE IS F
001400     LABEL RECORDS ARE OMITTED
001410     RECORD CONTAINS 80 CHARACTERS
001420     DATA RECORD IS ALERT-LINE.
001430 01  ALERT-LINE                 PIC X(80).
001440
001450 WORKING-STORAGE SECTION.
001460*----------------------------------------------------------------*
001470* Comp-Felder: Praefix Cn mit n = Anzahl Digits - Zaehler, Summen,
001480* Indizes. Praefix C9 fuer Summenfelder mit 9 Digits
001490*     Vorkommastellen.
001500*----------------------------------------------------------------*
001510 01          COMP-FELDER.
001520     05      C4-HOUR-COUNT       PIC S9(04) COMP VALUE ZERO.
001530     05      C4-VALID-COUNT      PIC S9(04) COMP VALUE ZERO.
001540     05      C4-INVALID-COUNT    PIC S9(04) COMP VALUE ZERO.
001550     05      C4-WINTER-COUNT     PIC S9(04) COMP VALUE ZERO.
001560     05      C4-HIGHRISK-COUNT   PIC S9(04) COMP VALUE ZERO.
001570     05      C4-LEVEL-LOW        PIC S9(04) COMP VALUE ZERO.
001580     05      C4-LEVEL-MED        PIC S9(04) COMP VALUE ZERO.
001590     05      C4-LEVEL-HIGH       PIC S9(04) COMP VALUE ZERO.
001600     05      C4-I1               PIC S9(04) COMP.
001610     05      C4-LEN              PIC S9(04) COMP.
001620
001630     05      C9-ROAD-RISK-SUM    PIC S9(07)V999 COMP VALUE ZERO.
001640     05      FILLER              PIC X(02).
001650
001660*----------------------------------------------------------------*
001670* Display-Felder: Praefix D - fuer DISPLAY-Ausgaben und
001680*     Report-Edit
001690*----------------------------------------------------------------*
001700 01          DISPLAY-FELDER.
001730     05      D-NUM4              PIC -9(04).
001740     05      D-EDIT-PTS          PIC ZZ9.
001750     05      D-EDIT-SCORE        PIC 9.99.
001760     05      D-EDIT-RISK3        PIC 9.999.
001770     05      D-EDIT-RISK2        PIC 9.99.
001780     05      D-EDIT-TEMP         PIC -9(04).9.
001790     05      D-EDIT-UNSIGN1      PIC ZZZ9.9.
001800     05      FILLER              PIC X(02).
001810
001820*----------------------------------------------------------------*
001830* Felder mit konstantem Inhalt: Praefix K - Schwellwerte der
001840* Risikologik. Werte lt. Pflichtenheft WRD-0007, Anlage 3.
001850*----------------------------------------------------------------*
001860 01          KONSTANTE-FELDER.
001870     05      K-MODUL             PIC X(08)  VALUE "WRDRSK0O".
001880
001890**          ---> U1 Plausibilitaetsgrenzen
001900     05      K-AIRTEMP-MIN       PIC S9(03)V9
001910                                     SIGN LEADING SEPARATE
001920                                             VALUE -50.0.
001930     05      K-AIRTEMP-MAX       PIC S9(03)V9
001940                                     SIGN LEADING SEPARATE
001950                                             VALUE  50.0.
001960     05      K-WIND-MIN          PIC 9(03)V9  VALUE 0.0.
001970     05      K-WIND-MAX          PIC 9(03)V9  VALUE 75.0.
001980     05      K-HUMID-MIN         PIC 9(03)V9  VALUE 0.0.
001990     05      K-HUMID-MAX         PIC 9(03)V9  VALUE 100.0.
002000     05      K-SNOW-MIN          PIC 9(04)V9  VALUE 0.0.
002010     05      K-SNOW-MAX          PIC 9(04)V9  VALUE 1000.0.
002020
002030**          ---> U2/U3 Schwellwerte Schneeverwehung
002040     05      K-WIND-STRONG       PIC 9(03)V9  VALUE 10.6.
002050     05      K-WIND-MODERATE     PIC 9(03)V9  VALUE 7.8.
002060     05      K-TEMP-COLD         PIC S9(03)V9
002070                                     SIGN LEADING SEPARATE
002080                                             VALUE -2.2.
002090     05      K-TEMP-COOL         PIC S9(03)V9
002100                                     SIGN LEADING SEPARATE
002110                                             VALUE 0.0.
002120     05      K-SNOWCHG-HIGH      PIC 9(03)V9  VALUE 1.6.
002130     05      K-SNOWCHG-MODERATE  PIC 9(03)V9  VALUE 0.8.
002140     05      K-U3-HUMID-MAX      PIC 9(03)V9  VALUE 85.0.
002150     05      K-U3-GUST           PIC 9(03)V9  VALUE 17.0.
002160     05      K-U3-WGT-WIND       PIC 9V999    VALUE 0.400.
002170     05      K-U3-WGT-TEMP       PIC 9V999    VALUE 0.300.
002180     05      K-U3-WGT-SNOW       PIC 9V999    VALUE 0.300.
002190     05      K-U3-GUST-BONUS     PIC 9V99     VALUE 0.20.
002200     05      K-U3-ALERT          PIC 9V99     VALUE 0.70.
002210
002220**          ---> U4/U5 Schwellwerte Glaette
002230     05      K-ICE-SNOW-MIN      PIC 9(04)V9  VALUE 10.0.
002240     05      K-ICE-TEMP-LO       PIC 9(03)V9  VALUE 0.0.
002250     05      K-ICE-TEMP-HI       PIC 9(03)V9  VALUE 6.0.
002260     05      K-ICE-TEMP-BAND-LO  PIC 9(03)V9  VALUE 2.0.
002270     05      K-ICE-TEMP-BAND-HI  PIC 9(03)V9  VALUE 3.0.
002280     05      K-ICE-HUMID-MIN     PIC 9(03)V9  VALUE 80.0.
002290     05      K-ICE-PRECIP3-MIN   PIC 9(04)V9  VALUE 1.5.
002300
002310**          ---> U6 Schwellwerte Niederschlagsart
002320     05      K-PRECIPT-SNOW      PIC S9(03)V9
002330                                     SIGN LEADING SEPARATE
002340                                             VALUE -1.0.
002350     05      K-PRECIPT-SLEET     PIC S9(03)V9
002360                                     SIGN LEADING SEPARATE
002370                                             VALUE 2.0.
002380
002390**          ---> U7 Schwellwerte Strassenzustandsindex
002400     05      K-U7-RAIN-LO        PIC S9(03)V9
002410                                     SIGN LEADING SEPARATE
002420                                             VALUE 0.2.
002430     05      K-U7-RAIN-HI        PIC S9(03)V9
002440                                     SIGN LEADING SEPARATE
002450                                             VALUE 6.0.
002460     05      K-U7-SNOWZ-LO       PIC S9(03)V9
002470                                     SIGN LEADING SEPARATE
002480                                             VALUE -6.0.
002490     05      K-U7-SNOWZ-HI       PIC S9(03)V9
002500                                     SIGN LEADING SEPARATE
002510                                             VALUE -1.0.
002520     05      K-U7-CRIT-LO        PIC S9(03)V9
002530                                     SIGN LEADING SEPARATE
002540                                             VALUE -1.0.
002550     05      K-U7-CRIT-HI        PIC S9(03)V9
002560                                     SIGN LEADING SEPARATE
002570                                             VALUE 0.5.
002580     05      K-U7-SURF-LO        PIC 9(03)V9  VALUE 0.5.
002590     05      K-U7-SURF-HI        PIC 9(03)V9  VALUE 2.0.
002600     05      K-U7-PRECIP-HI      PIC 9(03)V9  VALUE 6.0.
002610     05      K-U7-PRECIP-MED     PIC 9(03)V9  VALUE 2.5.
002620     05      K-U7-PRECIP-LO      PIC 9(03)V9  VALUE 0.4.
002630     05      K-U7-DEPTH-DIV      PIC 9(03)V9  VALUE 50.0.
002640     05      K-U7-CHANGE-DIV     PIC 9(03)V9  VALUE 5.0.
002650     05      K-U7-WGT1           PIC 9V999    VALUE 0.338.
002660     05      K-U7-WGT2           PIC 9V999    VALUE 0.334.
002670     05      K-U7-WGT3           PIC 9V999    VALUE 0.280.
002680     05      K-U7-WGT4           PIC 9V999    VALUE 0.048.
002690     05      K-U7-HIGHRISK       PIC 9V999    VALUE 0.700.
002700     05      K-U7-LOWSHARE       PIC 9V999    VALUE 0.300.
002710
002720**          ---> U2 Alarmbaender (Schneeverwehung, Punktemodell)
002730     05      K-DRIFT-HIGH        PIC 9(03)    VALUE 85.
002740     05      K-DRIFT-MOD         PIC 9(03)    VALUE 65.
002750     05      K-DRIFT-LOW         PIC 9(03)    VALUE 45.
002760
002770**          ---> U4 Alarmbaender (Glaette, Punktemodell)
002780     05      K-ICE-HIGH          PIC 9(03)    VALUE 75.
002790     05      K-ICE-MOD           PIC 9(03)    VALUE 50.
002800
002810**          ---> Wintermonate fuer Periodenauswertung (Nov - Apr)
002820     05      K-WINTER-MONATE.
002830         10  FILLER              PIC 9(02)    VALUE 11.
002840         10  FILLER              PIC 9(02)    VALUE 12.
002850         10  FILLER              PIC 9(02)    VALUE 01.
002860         10  FILLER              PIC 9(02)    VALUE 02.
002870         10  FILLER              PIC 9(02)    VALUE 03.
002880         10  FILLER              PIC 9(02)    VALUE 04.
002890     05  K-WINTER-MONATE-TAB REDEFINES K-WINTER-MONATE.
002900         10  K-WM-MONTH          PIC 9(02)    OCCURS 6 TIMES.
002910
002920*----------------------------------------------------------------*
002930* Conditional-Felder - Dateistatus je Datei, Kennzeichen
002940*----------------------------------------------------------------*
002950 01          SCHALTER.
002960     05      WXOBS-STATUS        PIC X(02) VALUE SPACES.
002970     05      WXOBS-STAT-R REDEFINES WXOBS-STATUS.
002980         10  WXOBS-STATUS1       PIC X.
002990             88  WXOBS-OK                 VALUE "0".
003000             88  WXOBS-EOF                VALUE "1".
003010         10  FILLER              PIC X.
003020
003030     05      RISKOUT-STATUS      PIC X(02) VALUE SPACES.
003040     05      RISKOUT-STAT-R REDEFINES RISKOUT-STATUS.
003050         10  RISKOUT-STATUS1     PIC X.
003060             88  RISKOUT-OK                VALUE "0".
003070         10  FILLER              PIC X.
003080
003090     05      ALERTRPT-STATUS     PIC X(02) VALUE SPACES.
003100     05      ALERTRPT-STAT-R REDEFINES ALERTRPT-STATUS.
003110         10  ALERTRPT-STATUS1    PIC X.
003120             88  ALERTRPT-OK               VALUE "0".
003130         10  FILLER              PIC X.
003140
003150     05      PRG-STATUS          PIC 9.
003160         88  PRG-OK                        VALUE ZERO.
003170         88  PRG-ABBRUCH                   VALUE 1.
003180
003190     05      WX-FIRST-VALID      PIC X     VALUE "J".
003200         88  WX-IS-FIRST-VALID             VALUE "J".
003210     05      WX-HAVE-LAST-VALID  PIC X     VALUE "N".
003220         88  WX-GOT-LAST-VALID             VALUE "J".
003230
003240     05      WK-IN-WINTER        PIC X     VALUE "N".
003250         88  WK-WINTER                     VALUE "J".
003260
003270*----------------------------------------------------------------*
003280* Arbeitsfelder je Eingangssatz (Praefix W fuer aktuelle Werte)
003290*----------------------------------------------------------------*
003300 01          WS-CURRENT-REC.
003310     05      W-OBS-DATE          PIC 9(08).
003320     05      W-OBS-MONTH         PIC 9(02).
003330     05      W-OBS-HOUR          PIC 9(02).
003340     05      W-AIR-TEMP          PIC S9(03)V9
003350                                     SIGN LEADING SEPARATE.
003360     05      W-SURF-TEMP         PIC S9(03)V9
003370                                     SIGN LEADING SEPARATE.
003380     05      W-WIND-SPEED        PIC 9(03)V9.
003390     05      W-WIND-GUST         PIC 9(03)V9.
003400     05      W-REL-HUMID         PIC 9(03)V9.
003410     05      W-SNOW-DEPTH        PIC 9(04)V9.
003420     05      W-PRECIP-1H         PIC 9(03)V9.
003430     05      FILLER              PIC X(04).
003440
003450*----------------------------------------------------------------*
003460* U10 - Ableitungswerte (Schneehoehenaenderung,
003470*     3-Std-Niederschlag)
003480*----------------------------------------------------------------*
003490 01          WS-DERIVED.
003500     05      W-PREV-SNOW-DEPTH   PIC 9(04)V9  VALUE ZERO.
003510     05      W-SNOW-CHANGE       PIC S9(04)V9
003520                                     SIGN LEADING SEPARATE
003530                                             VALUE ZERO.
003540     05      W-SNOW-CHANGE-ABS   PIC 9(04)V9  VALUE ZERO.
003550     05      W-PRECIP-H1         PIC 9(03)V9  VALUE ZERO.
003560     05      W-PRECIP-H2         PIC 9(03)V9  VALUE ZERO.
003570     05      W-PRECIP-SUM3       PIC 9(04)V9  VALUE ZERO.
003580     05      W-PRECIP-HOUR-NBR   PIC S9(04) COMP VALUE ZERO.
003590     05      FILLER              PIC X(04).
003600
003610*----------------------------------------------------------------*
003620* U2/U3/U4/U6/U7 - Zwischenergebnisse der Risikoberechnung
003630*----------------------------------------------------------------*
003640 01          WS-SCORES.
003650     05      W-DRIFT-PTS         PIC 9(03)    VALUE ZERO.
003660     05      W-DRIFT-SCORE       PIC 9V99     VALUE ZERO.
003670     05      W-ICE-PTS           PIC 9(03)    VALUE ZERO.
003680     05      W-ROAD-RISK         PIC 9V999    VALUE ZERO.
003690     05      W-PRECIP-TYPE       PIC X(05)    VALUE SPACES.
003700     05      W-VALID-FLAG        PIC X(01)    VALUE "V".
003710     05      FILLER              PIC X(03).
003720
003730 01          WS-U3-FACTORS.
003740     05      W-WIND-FACTOR       PIC 9V99     VALUE ZERO.
003750     05      W-TEMP-FACTOR       PIC 9V99     VALUE ZERO.
003760     05      W-SNOW-FACTOR       PIC 9V99     VALUE ZERO.
003770     05      W-U3-RAW            PIC 9V9999   VALUE ZERO.
003780     05      FILLER              PIC X(03).
003790
003800 01          WS-U7-SUBRISKS.
003810     05      W-SUB1-TEMP         PIC 9V999    VALUE ZERO.
003820     05      W-SUB2-SURF         PIC 9V999    VALUE ZERO.
003830     05      W-SUB3-PRECIP       PIC 9V999    VALUE ZERO.
003840     05      W-SUB4-SNOW         PIC 9V999    VALUE ZERO.
003850     05      W-SUB4-DEPTH-R      PIC 9(02)V999 VALUE ZERO.
003860     05      W-SUB4-CHANGE-R     PIC 9(02)V999 VALUE ZERO.
003870     05      FILLER              PIC X(03).
003880     05      W-U7-RAW            PIC 9V99999  VALUE ZERO.
003890
003900*----------------------------------------------------------------*
003910* Letzter gueltiger Satz - fuer U5/U8 (Alarme zum Dateiende)
003920*----------------------------------------------------------------*
003930 01          WS-LAST-VALID.
003940     05      WL-OBS-DATE         PIC 9(08)    VALUE ZERO.
003950     05      WL-OBS-HOUR         PIC 9(02)    VALUE ZERO.
003960     05      WL-AIR-TEMP         PIC S9(03)V9
003970                                     SIGN LEADING SEPARATE
003980                                             VALUE ZERO.
003990     05      WL-WIND-SPEED       PIC 9(03)V9  VALUE ZERO.
004000     05      WL-REL-HUMID        PIC 9(03)V9  VALUE ZERO.
004010     05      WL-SNOW-DEPTH       PIC 9(04)V9  VALUE ZERO.
004020     05      WL-SNOW-CHANGE      PIC S9(04)V9
004030                                     SIGN LEADING SEPARATE
004040                                             VALUE ZERO.
004050     05      WL-PRECIP-SUM3      PIC 9(04)V9  VALUE ZERO.
004060     05      WL-DRIFT-PTS        PIC 9(03)    VALUE ZERO.
004070     05      WL-ICE-PTS          PIC 9(03)    VALUE ZERO.
004080     05      WL-SLIP-ALL-MET     PIC X(01)    VALUE "N".
004090         88  WL-SLIP-MET                   VALUE "J".
004100     05      FILLER              PIC X(03).
004110
004120*----------------------------------------------------------------*
004130* Periodenauswertung Wintermonate (U7-Summary)
004140*----------------------------------------------------------------*
004150 01          WS-SUMMARY.
004160     05      WS-MEAN-RISK        PIC 9V999    VALUE ZERO.
004170     05      WS-SHARE-LOW        PIC 9V99     VALUE ZERO.
004180     05      WS-SHARE-MED        PIC 9V99     VALUE ZERO.
004190     05      WS-SHARE-HIGH       PIC 9V99     VALUE ZERO.
004200     05      FILLER              PIC X(02).
004210
004220*----------------------------------------------------------------*
004230* sonstige Arbeitsfelder
004240*----------------------------------------------------------------*
004250 01          WORK-FELDER.
004260     05      W-DUMMY             PIC X(02).
004270     05      FILLER              PIC X(02).
004280 01          ZEILE               PIC X(80).
004290 01          WS-DATE-EDIT.
004300     05      WS-DE-YEAR          PIC 9(04).
004310     05      WS-DE-DASH1         PIC X     VALUE "-".
004320     05      WS-DE-MONTH         PIC 9(02).
004330     05      WS-DE-DASH2         PIC X     VALUE "-".
004340     05      WS-DE-DAY           PIC 9(02).
004350     05      FILLER              PIC X(02).
004360
004370*----------------------------------------------------------------*
004380* Systemdatum/-zeit fuer den Berichtskopf - ACCEPT FROM DATE
004390*     liefert
004400* nur 2-stelliges Jahr (JJMMTT); Jahrhundertfenster per Vers.
004410*     B.02.00
004420* (Jahr-2000 Pruefung: Jahre 00-49 = 20xx, Jahre 50-99 = 19xx)
004430*----------------------------------------------------------------*
004440 01          WS-SYSTEM-DATUM.
004450     05      WS-SYS-DATE6.
004460         10  WS-SD-YY            PIC 9(02).
004470         10  WS-SD-MM            PIC 9(02).
004480         10  WS-SD-DD            PIC 9(02).
004490     05      WS-SYS-TIME8.
004500         10  WS-ST-HH            PIC 9(02).
004510         10  WS-ST-MI            PIC 9(02).
004520         10  WS-ST-SS            PIC 9(02).
004530         10  WS-ST-HS            PIC 9(02).
004540     05      WS-SD-CENTURY       PIC 9(02).
004550     05      WS-SD-FULL-YEAR     PIC 9(04).
004560     05      FILLER              PIC X(02).
004570
004580*----------------------------------------------------------------*
004590* Ausgabe-Textfelder fuer Schneeverwehungs-/Glaettealarm
004600*----------------------------------------------------------------*
004610 01          WS-ALARM-TEXTE.
004620     05      WS-DRIFT-BAND       PIC X(08) VALUE SPACES.
004630     05      WS-ICE-BAND         PIC X(08) VALUE SPACES.
004640     05      WS-NO-ALERTS-FLAG   PIC X(01) VALUE "N".
004650         88  WS-NO-ALERTS                  VALUE "J".
004660     05      FILLER              PIC X(02).
004670
004680 PROCEDURE DIVISION.
004690*
004700******************************************************************
004710* Steuerungs-Section
004720******************************************************************
004730 A100-STEUERUNG SECTION.
004740 A100-00.
004750     IF  SHOW-VERSION
004760         DISPLAY K-MODUL " - WINTERDIENST RISIKO-BATCH"
004770         STOP RUN
004780     END-IF
004790
004800     PERFORM B000-VORLAUF
004810     IF  PRG-ABBRUCH
004820         CONTINUE
004830     ELSE
004840         PERFORM B100-VERARBEITUNG
004850         PERFORM B090-ENDE
004860     END-IF
004870     STOP RUN
004880     .
004890 A100-99.
004900     EXIT.
004910
004920******************************************************************
004930* Vorlauf - Dateien oeffnen, Felder initialisieren
004940******************************************************************
004950 B000-VORLAUF SECTION.
004960 B000-00.
004970     PERFORM C000-INIT
004980
004990     OPEN INPUT  WXOBS-IN
005000     IF  NOT WXOBS-OK
005010         DISPLAY K-MODUL " - OPEN WXOBSIN FEHLGESCHLAGEN, STATUS "
005020                 WXOBS-STATUS
005030         SET PRG-ABBRUCH TO TRUE
005040         EXIT SECTION
005050     END-IF
005060
005070     OPEN OUTPUT RISKOUT
005080     IF  NOT RISKOUT-OK
005090         DISPLAY K-MODUL " - OPEN RISKOUT FEHLGESCHLAGEN, STATUS "
005100                 RISKOUT-STATUS
005110         SET PRG-ABBRUCH TO TRUE
005120         EXIT SECTION
005130     END-IF
005140
005150     OPEN OUTPUT ALERTRPT
005160     IF  NOT ALERTRPT-OK
005170         DISPLAY K-MODUL " - OPEN ALERTRPT FEHLGESCHLAGEN,"
005180                 " STATUS "
005190                 ALERTRPT-STATUS
005200         SET PRG-ABBRUCH TO TRUE
005210         EXIT SECTION
005220     END-IF
005230     .
005240 B000-99.
005250     EXIT.
005260
005270******************************************************************
005280* Nachlauf - Periodenauswertung, Berichtsausgabe, Dateien schl.
005290******************************************************************
005300 B090-ENDE SECTION.
005310 B090-00.
005320     PERFORM C600-SUMMARY
005330     PERFORM C610-SLIPPERY-CRITERIA
005340     PERFORM C620-ALERT-BANDS
005350     PERFORM P100-WRITE-REPORT
005360
005370     IF  WXOBS-OK OR WXOBS-EOF
005380         CLOSE WXOBS-IN
005390     END-IF
005400     IF  RISKOUT-OK
005410         CLOSE RISKOUT
005420     END-IF
005430     IF  ALERTRPT-OK
005440         CLOSE ALERTRPT
005450     END-IF
005460     .
005470 B090-99.
005480     EXIT.
005490
005500******************************************************************
005510* Hauptverarbeitung - liest/verarbeitet bis Dateiende WXOBSIN
005520******************************************************************
005530 B100-VERARBEITUNG SECTION.
005540 B100-00.
005550     PERFORM B200-READ-WEATHER
005560     PERFORM B210-PROCESS-ONE UNTIL WXOBS-EOF
005570     .
005580 B100-99.
005590     EXIT.
005600
005610******************************************************************
005620* Lesen eines Wettersatzes
005630******************************************************************
005640 B200-READ-WEATHER SECTION.
005650 B200-00.
005660     READ WXOBS-IN
005670         AT END
005680             SET WXOBS-EOF TO TRUE
005690     END-READ
005700     .
005710 B200-99.
005720     EXIT.
005730
005740******************************************************************
005750* Verarbeitung eines Wettersatzes: validieren / ableiten / werten
005760*     /
005770* schreiben / kumulieren, danach Folgesatz lesen
005780******************************************************************
005790 B210-PROCESS-ONE SECTION.
005800 B210-00.
005810     ADD 1 TO C4-HOUR-COUNT
005820
005830     MOVE WX-OBS-DATE           TO W-OBS-DATE
005840     MOVE WX-OBS-MONTH          TO W-OBS-MONTH
005850     MOVE WX-OBS-HOUR           TO W-OBS-HOUR
005860     MOVE WX-AIR-TEMP           TO W-AIR-TEMP
005870     MOVE WX-SURF-TEMP          TO W-SURF-TEMP
005880     MOVE WX-WIND-SPEED         TO W-WIND-SPEED
005890     MOVE WX-WIND-GUST          TO W-WIND-GUST
005900     MOVE WX-REL-HUMID          TO W-REL-HUMID
005910     MOVE WX-SNOW-DEPTH         TO W-SNOW-DEPTH
005920     MOVE WX-PRECIP-1H          TO W-PRECIP-1H
005930
005940     PERFORM C100-VALIDATE
005950
005960     IF  W-VALID-FLAG = "E"
005970         ADD 1 TO C4-INVALID-COUNT
005980         MOVE ZERO               TO W-DRIFT-PTS W-DRIFT-SCORE
005990         MOVE ZERO               TO W-ICE-PTS W-ROAD-RISK
006000         MOVE SPACES              TO W-PRECIP-TYPE
006010     ELSE
006020         ADD 1 TO C4-VALID-COUNT
006030         PERFORM C200-DERIVE
006040         PERFORM C210-DRIFT-POINTS
006050         PERFORM C220-DRIFT-SCORE
006060         PERFORM C230-ICE-POINTS
006070         PERFORM C240-PRECIP-TYPE
006080         PERFORM C250-ROAD-RISK
006090         PERFORM C300-ACCUMULATE
006100         PERFORM C290-SAVE-LAST-VALID
006110     END-IF
006120
006130     PERFORM C400-WRITE-DETAIL
006140
006150     PERFORM B200-READ-WEATHER
006160     .
006170 B210-99.
006180     EXIT.
006190
006200******************************************************************
006210* Initialisierung von Feldern und Strukturen
006220******************************************************************
006230 C000-INIT SECTION.
006240 C000-00.
006250     INITIALIZE SCHALTER
006260     INITIALIZE COMP-FELDER
006270     SET WX-IS-FIRST-VALID TO TRUE
006280     MOVE "N"                   TO WX-HAVE-LAST-VALID
006290     .
006300 C000-99.
006310     EXIT.
006320
006330******************************************************************
006340* U1 - Plausibilitaetspruefung (Abschnitt "BUSINESS RULES - U1")
006350* Satz ist ungueltig, wenn eines der vier geprueften Felder
006360* ausserhalb seiner Wertegrenzen liegt.
006370******************************************************************
006380 C100-VALIDATE SECTION.
006390 C100-00.
006400     MOVE "V"                   TO W-VALID-FLAG
006410
006420     IF  W-AIR-TEMP < K-AIRTEMP-MIN OR W-AIR-TEMP > K-AIRTEMP-MAX
006430         MOVE "E"                TO W-VALID-FLAG
006440     END-IF
006450     IF  W-WIND-SPEED < K-WIND-MIN OR W-WIND-SPEED > K-WIND-MAX
006460         MOVE "E"                TO W-VALID-FLAG
006470     END-IF
006480     IF  W-REL-HUMID < K-HUMID-MIN OR W-REL-HUMID > K-HUMID-MAX
006490         MOVE "E"                TO W-VALID-FLAG
006500     END-IF
006510     IF  W-SNOW-DEPTH < K-SNOW-MIN OR W-SNOW-DEPTH > K-SNOW-MAX
006520         MOVE "E"                TO W-VALID-FLAG
006530     END-IF
006540     .
006550 C100-99.
006560     EXIT.
006570
006580******************************************************************
006590* U10 - Ableitungswerte: Schneehoehenaenderung und rollierende
006600* 3-Std-Niederschlagssumme (nur fuer gueltige Saetze gepflegt)
006610******************************************************************
006620 C200-DERIVE SECTION.
006630 C200-00.
006640     IF  WX-IS-FIRST-VALID
006650         MOVE ZERO               TO W-SNOW-CHANGE
006660         SET WX-IS-FIRST-VALID TO FALSE
006670     ELSE
006680         COMPUTE W-SNOW-CHANGE = W-SNOW-DEPTH - W-PREV-SNOW-DEPTH
006690     END-IF
006700     MOVE W-SNOW-DEPTH          TO W-PREV-SNOW-DEPTH
006710
006720     IF  W-SNOW-CHANGE < ZERO
006730         COMPUTE W-SNOW-CHANGE-ABS = ZERO - W-SNOW-CHANGE
006740     ELSE
006750         MOVE W-SNOW-CHANGE      TO W-SNOW-CHANGE-ABS
006760     END-IF
006770
006780     ADD 1 TO W-PRECIP-HOUR-NBR
006790     COMPUTE W-PRECIP-SUM3 =
006800         W-PRECIP-1H + W-PRECIP-H1 + W-PRECIP-H2
006810     MOVE W-PRECIP-H1           TO W-PRECIP-H2
006820     MOVE W-PRECIP-1H           TO W-PRECIP-H1
006830     .
006840 C200-99.
006850     EXIT.
006860
006870******************************************************************
006880* U2 - Schneeverwehung, Punktemodell 0 - 100 (Wind 40%, Temp 30%,
006890* Schneehoehenaenderung 30%, Deckelung bei 100)
006900******************************************************************
006910 C210-DRIFT-POINTS SECTION.
006920 C210-00.
006930     MOVE ZERO                  TO W-DRIFT-PTS
006940
006950     IF  W-WIND-SPEED > K-WIND-STRONG
006960         ADD 40                  TO W-DRIFT-PTS
006970     ELSE
006980         IF  W-WIND-SPEED > K-WIND-MODERATE
006990             ADD 20               TO W-DRIFT-PTS
007000         END-IF
007010     END-IF
007020
007030     IF  W-AIR-TEMP < K-TEMP-COLD
007040         ADD 30                  TO W-DRIFT-PTS
007050     ELSE
007060         IF  W-AIR-TEMP < K-TEMP-COOL
007070             ADD 15               TO W-DRIFT-PTS
007080         END-IF
007090     END-IF
007100
007110     IF  W-SNOW-CHANGE-ABS > K-SNOWCHG-HIGH
007120         ADD 30                  TO W-DRIFT-PTS
007130     ELSE
007140         IF  W-SNOW-CHANGE-ABS > K-SNOWCHG-MODERATE
007150             ADD 15               TO W-DRIFT-PTS
007160         END-IF
007170     END-IF
007180
007190     IF  W-DRIFT-PTS > 100
007200         MOVE 100                TO W-DRIFT-PTS
007210     END-IF
007220     .
007230 C210-99.
007240     EXIT.
007250
007260******************************************************************
007270* U3 - Schneeverwehung, gewichtetes Faktorenmodell 0,00 - 1,00
007280* (Wind 0,4 / Temp 0,3 / Schnee 0,3, Feuchte-Sperre, Boen-Bonus)
007290******************************************************************
007300 C220-DRIFT-SCORE SECTION.
007310 C220-00.
007320     IF  W-REL-HUMID > K-U3-HUMID-MAX
007330         MOVE ZERO                TO W-DRIFT-SCORE
007340         EXIT SECTION
007350     END-IF
007360
007370     IF  W-WIND-SPEED >= K-WIND-STRONG
007380         MOVE 1.00                TO W-WIND-FACTOR
007390     ELSE
007400         IF  W-WIND-SPEED >= K-WIND-MODERATE
007410             COMPUTE W-WIND-FACTOR ROUNDED =
007420                 (W-WIND-SPEED - K-WIND-MODERATE) /
007430                 (K-WIND-STRONG - K-WIND-MODERATE)
007440         ELSE
007450             MOVE ZERO             TO W-WIND-FACTOR
007460         END-IF
007470     END-IF
007480
007490     IF  W-AIR-TEMP <= K-TEMP-COLD
007500         MOVE 1.00                TO W-TEMP-FACTOR
007510     ELSE
007520         IF  W-AIR-TEMP <= K-TEMP-COOL
007530             COMPUTE W-TEMP-FACTOR ROUNDED =
007540                 (K-TEMP-COOL - W-AIR-TEMP) /
007550                 (K-TEMP-COOL - K-TEMP-COLD)
007560         ELSE
007570             MOVE ZERO             TO W-TEMP-FACTOR
007580         END-IF
007590     END-IF
007600
007610     IF  W-SNOW-CHANGE-ABS >= K-SNOWCHG-HIGH
007620         MOVE 1.00                TO W-SNOW-FACTOR
007630     ELSE
007640         IF  W-SNOW-CHANGE-ABS >= K-SNOWCHG-MODERATE
007650             COMPUTE W-SNOW-FACTOR ROUNDED =
007660                 (W-SNOW-CHANGE-ABS - K-SNOWCHG-MODERATE) /
007670                 (K-SNOWCHG-HIGH - K-SNOWCHG-MODERATE)
007680         ELSE
007690             MOVE ZERO             TO W-SNOW-FACTOR
007700         END-IF
007710     END-IF
007720
007730     COMPUTE W-DRIFT-SCORE ROUNDED =
007740         (K-U3-WGT-WIND * W-WIND-FACTOR) +
007750         (K-U3-WGT-TEMP * W-TEMP-FACTOR) +
007760         (K-U3-WGT-SNOW * W-SNOW-FACTOR)
007770
007780     IF  W-WIND-GUST >= K-U3-GUST
007790         ADD K-U3-GUST-BONUS      TO W-DRIFT-SCORE
007800         IF  W-DRIFT-SCORE > 1.00
007810             MOVE 1.00             TO W-DRIFT-SCORE
007820         END-IF
007830     END-IF
007840     .
007850 C220-99.
007860     EXIT.
007870
007880******************************************************************
007890* U4 - Glaette, Punktemodell 0 - 100. Sperrkriterien (zu wenig
007900* Schnee / Schneefall reduziert Risiko) setzen den Wert auf Null.
007910******************************************************************
007920 C230-ICE-POINTS SECTION.
007930 C230-00.
007940     MOVE ZERO                  TO W-ICE-PTS
007950
007960     IF  W-SNOW-DEPTH < K-ICE-SNOW-MIN
007970         EXIT SECTION
007980     END-IF
007990
008000     IF  W-AIR-TEMP <= K-ICE-TEMP-LO AND W-PRECIP-SUM3 > ZERO
008010         AND W-PRECIP-HOUR-NBR >= 3
008020         EXIT SECTION
008030     END-IF
008040
008050     IF  W-AIR-TEMP >= K-ICE-TEMP-LO AND
008060         W-AIR-TEMP <= K-ICE-TEMP-HI
008070         ADD 30                  TO W-ICE-PTS
008080         IF  W-AIR-TEMP >= K-ICE-TEMP-BAND-LO AND
008090             W-AIR-TEMP <= K-ICE-TEMP-BAND-HI
008100             ADD 10               TO W-ICE-PTS
008110         END-IF
008120     END-IF
008130
008140     IF  W-REL-HUMID >= K-ICE-HUMID-MIN
008150         ADD 20                  TO W-ICE-PTS
008160     END-IF
008170
008180     IF  W-PRECIP-SUM3 >= K-ICE-PRECIP3-MIN AND
008190         W-PRECIP-HOUR-NBR >= 3
008200         ADD 20                  TO W-ICE-PTS
008210     END-IF
008220
008230     IF  W-AIR-TEMP > ZERO AND W-SNOW-CHANGE < ZERO AND
008240         W-PRECIP-HOUR-NBR > 1
008250         ADD 20                  TO W-ICE-PTS
008260     END-IF
008270
008280     IF  W-ICE-PTS > 100
008290         MOVE 100                TO W-ICE-PTS
008300     END-IF
008310     .
008320 C230-99.
008330     EXIT.
008340
008350******************************************************************
008360* U6 - Niederschlagsart aus Temperatur und Niederschlagsmenge
008370******************************************************************
008380 C240-PRECIP-TYPE SECTION.
008390 C240-00.
008400     IF  W-PRECIP-1H <= ZERO
008410         MOVE "NONE "              TO W-PRECIP-TYPE
008420     ELSE
008430         IF  W-AIR-TEMP <= K-PRECIPT-SNOW
008440             MOVE "SNOW "          TO W-PRECIP-TYPE
008450         ELSE
008460             IF  W-AIR-TEMP <= K-PRECIPT-SLEET
008470                 MOVE "SLEET"      TO W-PRECIP-TYPE
008480             ELSE
008490                 MOVE "RAIN "      TO W-PRECIP-TYPE
008500             END-IF
008510         END-IF
008520     END-IF
008530     .
008540 C240-99.
008550     EXIT.
008560
008570******************************************************************
008580* U7 - Gewichteter Gesamt-Strassenzustandsindex (0,000 - 1,000)
008590* aus vier Teilrisiken (Lufttemperaturzone / Oberflaechentemp /
008600* Niederschlagsintensitaet / Schnee). Die Zonengrenzen sind das
008610* bereits aufgeloeste Endergebnis der ueberlappenden Zonenregeln
008620* (siehe Pflichtenheft WRD-0007, Anlage 3, Tabelle 7).
008630******************************************************************
008640 C250-ROAD-RISK SECTION.
008650 C250-00.
008660**  ---> Teilrisiko 1: Lufttemperaturzone
008670     IF  W-AIR-TEMP >= K-U7-CRIT-LO AND W-AIR-TEMP <= K-U7-CRIT-HI
008680         MOVE 0.900               TO W-SUB1-TEMP
008690     ELSE
008700         IF  W-AIR-TEMP > K-U7-CRIT-HI AND
008710             W-AIR-TEMP <= K-U7-RAIN-HI
008720             MOVE 0.300            TO W-SUB1-TEMP
008730         ELSE
008740             IF  W-AIR-TEMP >= K-U7-SNOWZ-LO AND
008750                 W-AIR-TEMP < K-U7-SNOWZ-HI
008760                 MOVE 0.500         TO W-SUB1-TEMP
008770             ELSE
008780                 MOVE ZERO          TO W-SUB1-TEMP
008790             END-IF
008800         END-IF
008810     END-IF
008820
008830**  ---> Teilrisiko 2: Oberflaechentemperatur
008840     IF  W-SURF-TEMP <= K-U7-SURF-LO
008850         MOVE 0.900               TO W-SUB2-SURF
008860     ELSE
008870         IF  W-SURF-TEMP <= K-U7-SURF-HI
008880             MOVE 0.600            TO W-SUB2-SURF
008890         ELSE
008900             MOVE ZERO             TO W-SUB2-SURF
008910         END-IF
008920     END-IF
008930
008940**  ---> Teilrisiko 3: Niederschlagsintensitaet
008950     IF  W-PRECIP-1H >= K-U7-PRECIP-HI
008960         MOVE 0.900               TO W-SUB3-PRECIP
008970     ELSE
008980         IF  W-PRECIP-1H >= K-U7-PRECIP-MED
008990             MOVE 0.600            TO W-SUB3-PRECIP
009000         ELSE
009010             IF  W-PRECIP-1H >= K-U7-PRECIP-LO
009020                 MOVE 0.300         TO W-SUB3-PRECIP
009030             ELSE
009040                 MOVE ZERO          TO W-SUB3-PRECIP
009050             END-IF
009060         END-IF
009070     END-IF
009080
009090**  ---> Teilrisiko 4: Schnee (Hoehe und Aenderung)
009100     COMPUTE W-SUB4-DEPTH-R ROUNDED =
009110         W-SNOW-DEPTH / K-U7-DEPTH-DIV
009120     IF  W-SUB4-DEPTH-R > 1
009130         MOVE 1.000                TO W-SUB4-DEPTH-R
009140     END-IF
009150     COMPUTE W-SUB4-CHANGE-R ROUNDED =
009160         W-SNOW-CHANGE-ABS / K-U7-CHANGE-DIV
009170     IF  W-SUB4-CHANGE-R > 1
009180         MOVE 1.000                TO W-SUB4-CHANGE-R
009190     END-IF
009200     COMPUTE W-SUB4-SNOW ROUNDED =
009210         (0.7 * W-SUB4-DEPTH-R) + (0.3 * W-SUB4-CHANGE-R)
009220
009230**  ---> Gesamtindex
009240     COMPUTE W-U7-RAW =
009250         (K-U7-WGT1 * W-SUB1-TEMP) + (K-U7-WGT2 * W-SUB2-SURF) +
009260         (K-U7-WGT3 * W-SUB3-PRECIP) + (K-U7-WGT4 * W-SUB4-SNOW)
009270
009280     IF  W-U7-RAW > 1
009290         MOVE 1.000                TO W-ROAD-RISK
009300     ELSE
009310         IF  W-U7-RAW < 0
009320             MOVE ZERO              TO W-ROAD-RISK
009330         ELSE
009340             COMPUTE W-ROAD-RISK ROUNDED = W-U7-RAW
009350         END-IF
009360     END-IF
009370     .
009380 C250-99.
009390     EXIT.
009400
009410******************************************************************
009420* Kumulieren der Periodenauswertung - nur Wintermonate (Nov-Apr)
009430******************************************************************
009440 C300-ACCUMULATE SECTION.
009450 C300-00.
009460     SET WK-WINTER              TO FALSE
009470     PERFORM C310-CHECK-MONTH
009480         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > 6
009490
009500     IF  NOT WK-WINTER
009510         EXIT SECTION
009520     END-IF
009530
009540     ADD 1                       TO C4-WINTER-COUNT
009550     ADD W-ROAD-RISK             TO C9-ROAD-RISK-SUM
009560
009570     IF  W-ROAD-RISK > K-U7-HIGHRISK
009580         ADD 1                    TO C4-HIGHRISK-COUNT
009590     END-IF
009600
009610     IF  W-ROAD-RISK < K-U7-LOWSHARE
009620         ADD 1                    TO C4-LEVEL-LOW
009630     ELSE
009640         IF  W-ROAD-RISK > K-U7-HIGHRISK
009650             ADD 1                 TO C4-LEVEL-HIGH
009660         ELSE
009670             ADD 1                 TO C4-LEVEL-MED
009680         END-IF
009690     END-IF
009700     .
009710 C300-99.
009720     EXIT.
009730
009740******************************************************************
009750* Pruefen, ob der Monat des aktuellen Satzes in der Wintermonats-
009760* Tabelle K-WINTER-MONATE enthalten ist (je Tabellenplatz, von
009770* C300-ACCUMULATE aus per PERFORM VARYING durchlaufen)
009780******************************************************************
009790 C310-CHECK-MONTH SECTION.
009800 C310-00.
009810     IF  W-OBS-MONTH = K-WM-MONTH(C4-I1)
009820         SET WK-WINTER            TO TRUE
009830     END-IF
009840     .
009850 C310-99.
009860     EXIT.
009870
009880******************************************************************
009890* letzten gueltigen Satz (mit Ableitungswerten) fuer U5/U8 sichern
009900******************************************************************
009910 C290-SAVE-LAST-VALID SECTION.
009920 C290-00.
009930     MOVE W-OBS-DATE             TO WL-OBS-DATE
009940     MOVE W-OBS-HOUR             TO WL-OBS-HOUR
009950     MOVE W-AIR-TEMP             TO WL-AIR-TEMP
009960     MOVE W-WIND-SPEED           TO WL-WIND-SPEED
009970     MOVE W-REL-HUMID            TO WL-REL-HUMID
009980     MOVE W-SNOW-DEPTH           TO WL-SNOW-DEPTH
009990     MOVE W-SNOW-CHANGE          TO WL-SNOW-CHANGE
010000     MOVE W-PRECIP-SUM3          TO WL-PRECIP-SUM3
010010     MOVE W-DRIFT-PTS            TO WL-DRIFT-PTS
010020     MOVE W-ICE-PTS              TO WL-ICE-PTS
010030     MOVE "J"                    TO WX-HAVE-LAST-VALID
010040     .
010050 C290-99.
010060     EXIT.
010070
010080******************************************************************
010090* Schreiben des Detailsatzes (Datei RISKOUT) - je gelesenem Satz,
010100* unabhaengig vom Pruefergebnis
010110******************************************************************
010120 C400-WRITE-DETAIL SECTION.
010130 C400-00.
010140     INITIALIZE RISK-DETAIL-RECORD
010150     MOVE W-OBS-DATE             TO RD-OBS-DATE
010160     MOVE W-OBS-HOUR             TO RD-OBS-HOUR
010170     MOVE W-DRIFT-PTS            TO RD-DRIFT-PTS
010180     MOVE W-DRIFT-SCORE          TO RD-DRIFT-SCORE
010190     MOVE W-ICE-PTS              TO RD-ICE-PTS
010200     MOVE W-ROAD-RISK            TO RD-ROAD-RISK
010210     MOVE W-PRECIP-TYPE          TO RD-PRECIP-TYPE
010220     MOVE W-VALID-FLAG           TO RD-VALID-FLAG
010230
010240     WRITE RISK-DETAIL-RECORD
010250     IF  NOT RISKOUT-OK
010260         DISPLAY K-MODUL " - WRITE RISKOUT FEHLGESCHLAGEN,"
010270                 " STATUS "
010280                 RISKOUT-STATUS
010290     END-IF
010300     .
010310 C400-99.
010320     EXIT.
010330
010340******************************************************************
010350* U7 - Periodenuebersicht (Mittelwert, Hochrisikostunden, Anteile)
010360******************************************************************
010370 C600-SUMMARY SECTION.
010380 C600-00.
010390     IF  C4-WINTER-COUNT = ZERO
010400         MOVE ZERO                TO WS-MEAN-RISK
010410         MOVE ZERO                TO WS-SHARE-LOW WS-SHARE-MED
010420                                      WS-SHARE-HIGH
010430         EXIT SECTION
010440     END-IF
010450
010460     COMPUTE WS-MEAN-RISK ROUNDED =
010470         C9-ROAD-RISK-SUM / C4-WINTER-COUNT
010480
010490     COMPUTE WS-SHARE-LOW ROUNDED =
010500         C4-LEVEL-LOW / C4-WINTER-COUNT
010510     COMPUTE WS-SHARE-MED ROUNDED =
010520         C4-LEVEL-MED / C4-WINTER-COUNT
010530     COMPUTE WS-SHARE-HIGH ROUNDED =
010540         C4-LEVEL-HIGH / C4-WINTER-COUNT
010550     .
010560 C600-99.
010570     EXIT.
010580
010590******************************************************************
010600* U5 - Glaette-Kriterium auf dem letzten gueltigen Satz: ALLE
010610*     fuenf
010620* Bedingungen muessen erfuellt sein (scharf gestellt Vers.
010630*     B.01.00)
010640******************************************************************
010650 C610-SLIPPERY-CRITERIA SECTION.
010660 C610-00.
010670     MOVE "N"                    TO WL-SLIP-ALL-MET
010680
010690     IF  NOT WX-GOT-LAST-VALID
010700         EXIT SECTION
010710     END-IF
010720
010730     IF  WL-AIR-TEMP >= ZERO               AND
010740         WL-AIR-TEMP <= K-ICE-TEMP-HI      AND
010750         WL-REL-HUMID >= K-ICE-HUMID-MIN   AND
010760         WL-PRECIP-SUM3 >= K-ICE-PRECIP3-MIN AND
010770         WL-SNOW-DEPTH >= K-ICE-SNOW-MIN   AND
010780         WL-SNOW-CHANGE < ZERO
010790         MOVE "J"                 TO WL-SLIP-ALL-MET
010800     END-IF
010810     .
010820 C610-99.
010830     EXIT.
010840
010850******************************************************************
010860* U8 - Alarmbaender auf dem letzten gueltigen Satz ermitteln
010870* (Schneeverwehung ueber Punktemodell U2, Glaette ueber Punkte-
010880* modell U4) sowie Kennzeichen "keine aktiven Alarme"
010890******************************************************************
010900 C620-ALERT-BANDS SECTION.
010910 C620-00.
010920     MOVE "NONE"                 TO WS-DRIFT-BAND
010930     MOVE "NONE"                 TO WS-ICE-BAND
010940     MOVE "N"                    TO WS-NO-ALERTS-FLAG
010950
010960     IF  NOT WX-GOT-LAST-VALID
010970         MOVE "J"                TO WS-NO-ALERTS-FLAG
010980         EXIT SECTION
010990     END-IF
011000
011010     IF  WL-DRIFT-PTS >= K-DRIFT-HIGH
011020         MOVE "HIGH"              TO WS-DRIFT-BAND
011030     ELSE
011040         IF  WL-DRIFT-PTS >= K-DRIFT-MOD
011050             MOVE "MODERATE"      TO WS-DRIFT-BAND
011060         ELSE
011070             IF  WL-DRIFT-PTS >= K-DRIFT-LOW
011080                 MOVE "LOW"       TO WS-DRIFT-BAND
011090             END-IF
011100         END-IF
011110     END-IF
011120
011130     IF  WL-ICE-PTS > K-ICE-HIGH
011140         MOVE "HIGH"              TO WS-ICE-BAND
011150     ELSE
011160         IF  WL-ICE-PTS > K-ICE-MOD
011170             MOVE "MODERATE"      TO WS-ICE-BAND
011180         END-IF
011190     END-IF
011200
011210     IF  WS-DRIFT-BAND = "NONE" AND WS-ICE-BAND = "NONE"
011220                         AND NOT WL-SLIP-MET
011230         MOVE "J"                TO WS-NO-ALERTS-FLAG
011240     END-IF
011250     .
011260 C620-99.
011270     EXIT.
011280
011290******************************************************************
011300* Berichtsschreibung - Datei ALERTRPT, 80-stellig, kein Report
011310* Writer (Tandem-Haus schreibt Berichte ueber WRITE ZEILE)
011320******************************************************************
011330 P100-WRITE-REPORT SECTION.
011340 P100-00.
011350     PERFORM U200-SYSTEM-DATUM
011360     PERFORM P110-HEADER
011370     PERFORM P120-HOURLY-DETAIL
011380     PERFORM P130-PERIOD-SUMMARY
011390     PERFORM P140-ACTIVE-ALERTS
011400     .
011410 P100-99.
011420     EXIT.
011430
011440******************************************************************
011450* Berichtskopf mit Laufdatum/-stunde
011460******************************************************************
011470 P110-HEADER SECTION.
011480 P110-00.
011490     MOVE WS-SD-FULL-YEAR        TO WS-DE-YEAR
011500     MOVE WS-SD-MM               TO WS-DE-MONTH
011510     MOVE WS-SD-DD               TO WS-DE-DAY
011520
011530     MOVE SPACES                 TO ALERT-LINE
011540     STRING "WINTER ROAD CONDITION REPORT            DATE: "
011550             WS-DE-YEAR  WS-DE-DASH1 WS-DE-MONTH WS-DE-DASH2
011560             WS-DE-DAY   " " WS-ST-HH
011570             DELIMITED BY SIZE INTO ALERT-LINE
011580     END-STRING
011590     WRITE ALERT-LINE
011600     PERFORM Z999-CHECK-WRITE
011610
011620     MOVE
011630     "--------------------------------------------------------"
011640                                  TO ALERT-LINE
011650     WRITE ALERT-LINE
011660     PERFORM Z999-CHECK-WRITE
011670     .
011680 P110-99.
011690     EXIT.
011700
011710******************************************************************
011720* Zeile Stundendetail geschrieben / fehlerhafte Saetze
011730******************************************************************
011740 P120-HOURLY-DETAIL SECTION.
011750 P120-00.
011760     MOVE C4-HOUR-COUNT          TO D-NUM4
011770     MOVE SPACES                 TO ALERT-LINE
011780     STRING "HOURLY DETAIL WRITTEN: " D-NUM4
011790             "  INVALID RECORDS: "
011800             DELIMITED BY SIZE INTO ALERT-LINE
011810     END-STRING
011820     MOVE C4-INVALID-COUNT       TO D-NUM4
011830     STRING ALERT-LINE DELIMITED BY SPACE
011840             D-NUM4 DELIMITED BY SIZE INTO ALERT-LINE
011850     END-STRING
011860     WRITE ALERT-LINE
011870     PERFORM Z999-CHECK-WRITE
011880
011890     MOVE SPACES                 TO ALERT-LINE
011900     WRITE ALERT-LINE
011910     PERFORM Z999-CHECK-WRITE
011920     .
011930 P120-99.
011940     EXIT.
011950
011960******************************************************************
011970* U7 - Periodenuebersicht Wintermonate
011980******************************************************************
011990 P130-PERIOD-SUMMARY SECTION.
012000 P130-00.
012010     MOVE "PERIOD SUMMARY (WINTER MONTHS)"
012020                                  TO ALERT-LINE
012030     WRITE ALERT-LINE
012040     PERFORM Z999-CHECK-WRITE
012050
012060     MOVE WS-MEAN-RISK            TO D-EDIT-RISK3
012070     MOVE SPACES                  TO ALERT-LINE
012080     STRING "  MEAN ROAD RISK        : " D-EDIT-RISK3
012090             DELIMITED BY SIZE INTO ALERT-LINE
012100     END-STRING
012110     WRITE ALERT-LINE
012120     PERFORM Z999-CHECK-WRITE
012130
012140     MOVE C4-HIGHRISK-COUNT       TO D-NUM4
012150     MOVE SPACES                  TO ALERT-LINE
012160     STRING "  HIGH-RISK HOURS (>0.7): " D-NUM4
012170             DELIMITED BY SIZE INTO ALERT-LINE
012180     END-STRING
012190     WRITE ALERT-LINE
012200     PERFORM Z999-CHECK-WRITE
012210
012220     MOVE WS-SHARE-LOW             TO D-EDIT-RISK2
012230     MOVE SPACES                   TO ALERT-LINE
012240     STRING "  RISK SHARE LOW/MED/HI : " D-EDIT-RISK2 " / "
012250             DELIMITED BY SIZE INTO ALERT-LINE
012260     END-STRING
012270     MOVE WS-SHARE-MED             TO D-EDIT-RISK2
012280     STRING ALERT-LINE DELIMITED BY SPACE
012290             D-EDIT-RISK2 " / " DELIMITED BY SIZE INTO ALERT-LINE
012300     END-STRING
012310     MOVE WS-SHARE-HIGH            TO D-EDIT-RISK2
012320     STRING ALERT-LINE DELIMITED BY SIZE
012330             D-EDIT-RISK2 DELIMITED BY SIZE INTO ALERT-LINE
012340     END-STRING
012350     WRITE ALERT-LINE
012360     PERFORM Z999-CHECK-WRITE
012370
012380     MOVE SPACES                   TO ALERT-LINE
012390     WRITE ALERT-LINE
012400     PERFORM Z999-CHECK-WRITE
012410     .
012420 P130-99.
012430     EXIT.
012440
012450******************************************************************
012460* U8 - Aktive Alarme auf Basis des letzten gueltigen Satzes, sonst
012470* Zeile "NO ACTIVE ALERTS"
012480******************************************************************
012490 P140-ACTIVE-ALERTS SECTION.
012500 P140-00.
012510     MOVE "ACTIVE ALERTS (LATEST OBSERVATION)"
012520                                  TO ALERT-LINE
012530     WRITE ALERT-LINE
012540     PERFORM Z999-CHECK-WRITE
012550
012560     IF  WS-NO-ALERTS
012570         MOVE "  NO ACTIVE ALERTS"  TO ALERT-LINE
012580         WRITE ALERT-LINE
012590         PERFORM Z999-CHECK-WRITE
012600         EXIT SECTION
012610     END-IF
012620
012630     MOVE WL-DRIFT-PTS            TO D-EDIT-PTS
012640     MOVE SPACES                  TO ALERT-LINE
012650     STRING "  SNOWDRIFT  RISK " D-EDIT-PTS " PCT  - "
012660             WS-DRIFT-BAND DELIMITED BY SPACE
012670             INTO ALERT-LINE
012680     END-STRING
012690     WRITE ALERT-LINE
012700     PERFORM Z999-CHECK-WRITE
012710
012720     MOVE WL-ICE-PTS               TO D-EDIT-PTS
012730     MOVE SPACES                   TO ALERT-LINE
012740     STRING "  SLIPPERY   RISK " D-EDIT-PTS " PCT  - "
012750             WS-ICE-BAND DELIMITED BY SPACE
012760             INTO ALERT-LINE
012770     END-STRING
012780     WRITE ALERT-LINE
012790     PERFORM Z999-CHECK-WRITE
012800
012810     MOVE SPACES                   TO ALERT-LINE
012820     IF  WL-SLIP-MET
012830         STRING "  SLIPPERY-ROAD CRITERIA ALL MET: YES"
012840                 DELIMITED BY SIZE INTO ALERT-LINE
012850         END-STRING
012860     ELSE
012870         STRING "  SLIPPERY-ROAD CRITERIA ALL MET: NO"
012880                 DELIMITED BY SIZE INTO ALERT-LINE
012890         END-STRING
012900     END-IF
012910     WRITE ALERT-LINE
012920     PERFORM Z999-CHECK-WRITE
012930
012940     MOVE WL-AIR-TEMP              TO D-EDIT-TEMP
012950     MOVE SPACES                   TO ALERT-LINE
012960     STRING "  OBSERVED TEMP " D-EDIT-TEMP " HUMIDITY "
012970             DELIMITED BY SIZE INTO ALERT-LINE
012980     END-STRING
012990     MOVE WL-REL-HUMID              TO D-EDIT-UNSIGN1
013000     STRING ALERT-LINE DELIMITED BY SPACE
013010             D-EDIT-UNSIGN1 DELIMITED BY SIZE INTO ALERT-LINE
013020     END-STRING
013030     WRITE ALERT-LINE
013040     PERFORM Z999-CHECK-WRITE
013050
013060     MOVE WL-SNOW-DEPTH             TO D-EDIT-UNSIGN1
013070     MOVE SPACES                    TO ALERT-LINE
013080     STRING "  SNOW DEPTH " D-EDIT-UNSIGN1 " CHANGE "
013090             DELIMITED BY SIZE INTO ALERT-LINE
013100     END-STRING
013110     MOVE WL-SNOW-CHANGE             TO D-EDIT-TEMP
013120     STRING ALERT-LINE DELIMITED BY SPACE
013130             D-EDIT-TEMP DELIMITED BY SIZE INTO ALERT-LINE
013140     END-STRING
013150     WRITE ALERT-LINE
013160     PERFORM Z999-CHECK-WRITE
013170
013180     MOVE WL-PRECIP-SUM3             TO D-EDIT-UNSIGN1
013190     MOVE SPACES                     TO ALERT-LINE
013200     STRING "  3-HOUR PRECIP " D-EDIT-UNSIGN1 " WIND "
013210             DELIMITED BY SIZE INTO ALERT-LINE
013220     END-STRING
013230     MOVE WL-WIND-SPEED               TO D-EDIT-UNSIGN1
013240     STRING ALERT-LINE DELIMITED BY SPACE
013250             D-EDIT-UNSIGN1 DELIMITED BY SIZE INTO ALERT-LINE
013260     END-STRING
013270     WRITE ALERT-LINE
013280     PERFORM Z999-CHECK-WRITE
013290     .
013300 P140-99.
013310     EXIT.
013320
013330******************************************************************
013340* Laufdatum/-zeit ermitteln - kein FUNCTION CURRENT-DATE (Standard
013350* dieses Hauses: ACCEPT FROM DATE/TIME), Jahrhundertfenster seit
013360* Vers. B.02.00 Jahr-2000 Pruefung
013370******************************************************************
013380 U200-SYSTEM-DATUM SECTION.
013390 U200-00.
013400     ACCEPT WS-SYS-DATE6          FROM DATE
013410     ACCEPT WS-SYS-TIME8          FROM TIME
013420
013430     IF  WS-SD-YY < 50
013440         MOVE 20                  TO WS-SD-CENTURY
013450     ELSE
013460         MOVE 19                  TO WS-SD-CENTURY
013470     END-IF
013480     COMPUTE WS-SD-FULL-YEAR = (WS-SD-CENTURY * 100) + WS-SD-YY
013490     .
013500 U200-99.
013510     EXIT.
013520
013530******************************************************************
013540* Fehlerbehandlung Schreibfehler ALERTRPT
013550******************************************************************
013560 Z999-CHECK-WRITE SECTION.
013570 Z999-00.
013580     IF  NOT ALERTRPT-OK
013590         DISPLAY K-MODUL " - WRITE ALERTRPT FEHLGESCHLAGEN,"
013600                 " STATUS "
013610                 ALERTRPT-STATUS
013620     END-IF
013630     .
013640 Z999-99.
013650     EXIT.
013660*ENDE Source-Programm WRDRSK0O
