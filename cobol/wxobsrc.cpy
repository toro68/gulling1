000100*****************************************************************
000110* Copybook        :: WXOBSRC
000120* Letzte Aenderung :: 1998-11-09
000130* Letzte Version   :: B.02.00
000140* Kurzbeschreibung :: Satzbild Wetter-Stundenwert (Bergstrecke)
000150* Auftrag          :: WRD-0007
000160*
000170* Aenderungen
000180*----------------------------------------------------------------*
000190* Vers.   | Datum      | von | Kommentar                         *
000200*---------|------------|-----|-----------------------------------*
000210*A.00.00  | 1987-10-02 | hrm | Neuerstellung - Satz lt. Pflichtenh
000220*A.01.00  | 1991-06-14 | brg | Taupunkt DEW-POINT ergaenzt
000230*A.02.00  | 1994-02-28 | hrm | Windboe WIND-GUST ergaenzt
000240*B.00.00  | 1996-09-19 | kl  | Vorzeichen auf LEADING SEPARATE
000250*         |            |     | umgestellt (Austausch Messstation)
000260*B.01.00  | 1998-04-03 | brg | FILLER von 15 auf 11 Stellen
000270*         |            |     | verkuerzt, Platz fuer DEW-POINT
000280*B.02.00  | 1998-11-09 | kl  | Jahr-2000 Pruefung: OBS-DATE ist un
000290*         |            |     | bleibt 4-stellig (JJJJMMTT) - ok.
000300*----------------------------------------------------------------*
000310*
000320* Satzbeschreibung
000330* ----------------
000340* Ein Satz je Messstunde der Wetterstation auf der Passhoehe.
000350* Satzlaenge FEST 60 Byte, sequentiell, aufsteigend nach
000360* Datum/Stunde einsortiert von der Vorverarbeitung geliefert.
000370*
000380* Die Temperaturfelder (AIR-TEMP, SURF-TEMP, DEW-POINT) fuehren
000390* ein fuehrendes Vorzeichen als eigenes Byte (SIGN LEADING
000400* SEPARATE), da die Messstation negative Werte im Klartext
000410* anliefert (Beispiel: "-0125" = -12,5 Grad).
000420*
000430******************************************************************
000440 01  WX-OBS-RECORD.
000450*--------------------------------------------------------------*
000460*    Zeitstempel der Messung
000470*--------------------------------------------------------------*
000480     05  WX-OBS-DATE             PIC 9(08).
000490*           Datum der Messung, Format JJJJMMTT
000500     05  WX-OBS-DATE-R REDEFINES WX-OBS-DATE.
000510         10  WX-OBS-YEAR         PIC 9(04).
000520         10  WX-OBS-MONTH        PIC 9(02).
000530         10  WX-OBS-DAY          PIC 9(02).
000540     05  WX-OBS-HOUR             PIC 9(02).
000550*           Messstunde, 00 - 23
000560*--------------------------------------------------------------*
000570*    Temperaturwerte - Grad Celsius, 1 Dezimalstelle
000580*--------------------------------------------------------------*
000590     05  WX-AIR-TEMP             PIC S9(03)V9
000600                                 SIGN IS LEADING SEPARATE.
000610*           Lufttemperatur
000620     05  WX-SURF-TEMP            PIC S9(03)V9
000630                                 SIGN IS LEADING SEPARATE.
000640*           Fahrbahn-Oberflaechentemperatur
000650*--------------------------------------------------------------*
000660*    Wind - Meter/Sekunde, 1 Dezimalstelle
000670*--------------------------------------------------------------*
000680     05  WX-WIND-SPEED           PIC 9(03)V9.
000690*           Windgeschwindigkeit, Stundenmittel
000700     05  WX-WIND-GUST            PIC 9(03)V9.
000710*           Boenspitze der Messstunde
000720     05  WX-WIND-DIR             PIC 9(03).
000730*           Windrichtung in Grad, 000 - 360
000740*--------------------------------------------------------------*
000750*    Feuchte, Schnee, Niederschlag, Taupunkt
000760*--------------------------------------------------------------*
000770     05  WX-REL-HUMID            PIC 9(03)V9.
000780*           relative Luftfeuchte in Prozent
000790     05  WX-SNOW-DEPTH           PIC 9(04)V9.
000800*           Schneehoehe am Boden, cm
000810     05  WX-PRECIP-1H            PIC 9(03)V9.
000820*           Niederschlag der Messstunde, mm
000830     05  WX-DEW-POINT            PIC S9(03)V9
000840                                 SIGN IS LEADING SEPARATE.
000850*           Taupunkttemperatur
000860*--------------------------------------------------------------*
000870*    Reserve fuer spaetere Erweiterungen der Messstation
000880*--------------------------------------------------------------*
000890     05  FILLER                  PIC X(11).
