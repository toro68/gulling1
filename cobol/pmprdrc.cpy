000100*****************************************************************
000110* Copybook        :: PMPRDRC
000120* Letzte Aenderung :: 1999-02-22
000130* Letzte Version   :: A.00.00
000140* Kurzbeschreibung :: Satzbild Parametersatz GPS-Berichtszeitraum
000150* Auftrag          :: WRD-0011
000160*
000170* Aenderungen
000180*----------------------------------------------------------------*
000190* Vers.   | Datum      | von | Kommentar                         *
000200*---------|------------|-----|-----------------------------------*
000210*A.00.00  | 1999-02-22 | kl  | Neuerstellung
000220*----------------------------------------------------------------*
000230*
000240* Satzbeschreibung
000250* ----------------
000260* Genau EIN Satz, falls die Auswertung auf einen Zeitraum
000270* eingeschraenkt werden soll. Ist die Parameterdatei leer
000280* (File Status 35 / "10" beim ersten READ), wertet GPSACT0O
000290* die gesamte GPS-Datei ohne Einschraenkung aus (siehe B000-VORLAU
000300*
000310******************************************************************
000320 01  PERIOD-PARM-RECORD.
000330     05  PM-START-DATE           PIC 9(08).
000340*           erster einzuschliessender Tag, JJJJMMTT
000350     05  PM-END-DATE              PIC 9(08).
000360*           letzter einzuschliessender Tag, JJJJMMTT
000370     05  FILLER                  PIC X(14).
